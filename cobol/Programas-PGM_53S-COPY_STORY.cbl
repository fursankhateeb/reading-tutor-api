000100****************************************************************
000200*     COPY STORY                                               *
000300*     LAYOUT CUENTO DE ENTRADA PARA ALTA DE SESION              *
000400*     LARGO REGISTRO = 1020 BYTES                                *
000500****************************************************************
000600*   1995-05-14  MLM  ALTA INICIAL DEL LAYOUT (CLASE 53S)        *
000700*   1998-09-30  JCP  ACOTADO STORY-TEXT A 1000 (LIMITE PRACTICO)*
000800****************************************************************
000900 01  WS-REG-STORY.
001000*     POSICION RELATIVA (1:8)   CLAVE DE SESION A CREAR
001100     03  STORY-SESSION-ID       PIC X(08)   VALUE SPACES.
001200*     POSICION RELATIVA (9:2)   'EN'/'AR'/ESPACIOS = AUTO
001300     03  STORY-LANG-OVERRIDE    PIC X(02)   VALUE SPACES.
001400*     POSICION RELATIVA (11:1)  'Y' = MODO ESTRICTO ARABE
001500     03  STORY-STRICT-FLAG      PIC X(01)   VALUE 'N'.
001600*     POSICION RELATIVA (12:1000) TEXTO DEL CUENTO A DIVIDIR
001700*     EN ORACIONES POR 1100-SPLIT-SENTENCES DE PGMSESEN
001800     03  STORY-TEXT             PIC X(1000) VALUE SPACES.
001900*     VISTA POR CARACTER DEL CUENTO PARA EL BARRIDO DE
002000*     TERMINADORES DE ORACION Y DETECCION DE IDIOMA (R15/U1)
002100     03  STORY-TEXT-BYTES REDEFINES STORY-TEXT.
002200         05  STORY-BYTE         PIC X       OCCURS 1000.
002300*     POSICION RELATIVA (1012:9) RELLENO A 1020 BYTES
002400     03  FILLER                 PIC X(09)   VALUE SPACES.
