000100****************************************************************
000200*     COPY CKREQ                                               *
000300*     LAYOUT SOLICITUD DE CORRECCION DE LECTURA                *
000400*     LARGO REGISTRO = 226 BYTES                                *
000500****************************************************************
000600*   1994-03-02  MLM  ALTA INICIAL DEL LAYOUT (CLASE 51S)        *
000700*   1996-07-19  MLM  AGREGADO CONF-THRESHOLD POR SUCURSAL       *
000800*   1999-01-11  RQF  Y2K - SIN CAMPOS DE FECHA EN ESTE LAYOUT   *
000900****************************************************************
001000 01  WS-REG-CKREQ.
001100*     POSICION RELATIVA (1:8)   IDENTIFICADOR DE LA SOLICITUD
001200     03  CKREQ-REQ-ID           PIC X(08)   VALUE SPACES.
001300*     POSICION RELATIVA (9:100) ORACION ESPERADA (TEXTO GUIA)
001400     03  CKREQ-EXPECTED         PIC X(100)  VALUE SPACES.
001500*     VISTA POR CARACTER DE LA ORACION ESPERADA, PARA BARRIDO
001600*     DE IDIOMA Y DIACRITICOS (PARRAFOS 1000-/2000- DE PGMRDCHK)
001700     03  CKREQ-EXP-BYTES REDEFINES CKREQ-EXPECTED.
001800         05  CKREQ-EXP-BYTE     PIC X       OCCURS 100.
001900*     POSICION RELATIVA (109:100) TRANSCRIPCION DEL HABLA
002000     03  CKREQ-SPOKEN           PIC X(100)  VALUE SPACES.
002100*     VISTA POR CARACTER DE LA TRANSCRIPCION, MISMO USO QUE
002200*     ARRIBA PARA EL LADO HABLADO
002300     03  CKREQ-SPK-BYTES REDEFINES CKREQ-SPOKEN.
002400         05  CKREQ-SPK-BYTE     PIC X       OCCURS 100.
002500*     POSICION RELATIVA (209:3)  CONFIANZA DEL RECONOCEDOR
002600*     9.99 = NO INFORMADA (VER R6 - COMPUERTA DE VACILACION)
002700     03  CKREQ-CONFIDENCE       PIC 9V99    VALUE 9.99.
002800*     POSICION RELATIVA (212:2)  'EN' / 'AR' / ESPACIOS = AUTO
002900     03  CKREQ-LANG-OVERRIDE    PIC X(02)   VALUE SPACES.
003000*     POSICION RELATIVA (214:1)  'Y' = MODO ESTRICTO ARABE
003100     03  CKREQ-STRICT-FLAG      PIC X(01)   VALUE 'N'.
003200     88  CKREQ-STRICT-YES               VALUE 'Y'.
003300     88  CKREQ-STRICT-NO                VALUE 'N'.
003400*     POSICION RELATIVA (215:3)  UMBRAL DE VACILACION (DFLT.70)
003500     03  CKREQ-CONF-THRESHOLD   PIC 9V99    VALUE 0.70.
003600*     POSICION RELATIVA (218:9)  RELLENO A 226 BYTES
003700     03  FILLER                 PIC X(09)   VALUE SPACES.
