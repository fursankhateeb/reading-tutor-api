000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCKBAT.
000300 AUTHOR. M. LUCERO MOYANO.
000400 INSTALLATION. BANCO CAF - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 04/03/1994.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800
000900****************************************************************
001000*    PGMCKBAT - LOTE DE CORRECCION DE LECTURA                   *
001100*    ========================================================   *
001200*  LEE EL ARCHIVO DE SOLICITUDES DE CORRECCION (CKREQF) EN      *
001300*  ORDEN DE LLEGADA, LLAMA A PGMRDCHK POR CADA SOLICITUD Y      *
001400*  GRABA UN LISTADO (CKRESF) CON EL DETALLE DE CADA RESULTADO   *
001500*  Y LOS TOTALES DEL LOTE.                                       *
001600*                                                                *
001700*  EL LOTE SE RECHAZA SI SUPERA LAS 100 SOLICITUDES (VER        *
001800*  PARRAFO 2100-LEER-I).                                         *
001900****************************************************************
002000*  BITACORA DE CAMBIOS                                          *
002100*  ---------------------------------------------------------    *
002200*  04/03/94  MLM  ALTA INICIAL (CLASE 51S)                       *CKBAT001
002300*  20/04/94  MLM  TOTALES Y PORCENTAJE DE ACIERTO DEL LOTE       *CKBAT001
002400*  30/11/95  JCP  PEDIDO 1147: RECHAZO DE LOTE DE MAS DE 100     *CKBAT001
002500*                 SOLICITUDES                                    *
002600*  11/01/99  RQF  Y2K - REVISADO, SIN CAMPOS DE FECHA SIGLO      *CKBAT001
002700*  30/08/00  DLR  AUDITORIA GENERAL POST-PRODUCCION - SIN        *CKBAT001
002800*                 HALLAZGOS EN EL PROCESO DE LOTE                *
002900*  17/01/01  MLM  PEDIDO 2004: EL PIE DE LOTE CONTABA 'FS-SUM'   *CKBAT001
003000*                 EN LUGAR DE WS-CUENTA-LINEA PARA EL SALTO DE   *
003100*                 TITULO EN LA PRIMER PAGINA; CORREGIDO          *
003200*  19/06/03  DLR  PEDIDO 2231: SIN CAMBIOS EN ESTE PROGRAMA -    *CKBAT001
003300*                 REVISADO POR EL AMPLIADO DE WS-MAX-SENTS EN    *
003400*                 PGMSESEN, PGMCKBAT NO TOCA ESA TABLA           *
003500*  12/11/04  RQF  PEDIDO 2390: REVISION DE RENDIMIENTO DEL LOTE  *CKBAT001
003600*                 NOCTURNO - SIN CAMBIOS DE CODIGO               *
003700****************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT CKREQF ASSIGN DDCKREQ
004900     FILE STATUS IS FS-CKREQ.
005000
005100     SELECT CKRESF ASSIGN DDCKRES
005200     FILE STATUS IS FS-CKRES.
005300
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  CKREQF
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100 01  REG-CKREQ             PIC X(226).
006200
006300 FD  CKRESF
006400     BLOCK CONTAINS 0 RECORDS
006500     RECORDING MODE IS F.
006600 01  REG-CKRES-LIN         PIC X(132).
006700
006800 WORKING-STORAGE SECTION.
006900*=======================*
007000
007100*----------- ARCHIVOS --------------------------------------------
007200 77  FS-CKREQ                PIC XX        VALUE SPACES.
007300 77  FS-CKRES                PIC XX        VALUE SPACES.
007400
007500 77  WS-STATUS-FIN           PIC X         VALUE 'N'.
007600     88  WS-FIN-LECTURA                    VALUE 'Y'.
007700     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
007800 77  WS-LOTE-RECHAZADO       PIC X         VALUE 'N'.
007900     88  WS-LOTE-OK                        VALUE 'N'.
008000
008100*----------- ACUMULADORES DEL LOTE -------------------------------
008200 77  WS-REQ-CNT              PIC 9(05)  COMP VALUE ZERO.
008300 77  WS-CORRECT-CNT          PIC 9(05)  COMP VALUE ZERO.
008400 77  WS-MAX-LOTE             PIC 9(05)  COMP VALUE 100.
008500 77  WS-ACCURACY-PCT         PIC 9(03)V99   VALUE ZERO.
008600*     VISTA ENTERA DEL PORCENTAJE X100 (DISPLAY DE CIERRE)
008700 77  WS-ACCURACY-PCT-R REDEFINES WS-ACCURACY-PCT PIC 9(05).
008800
008900*----------- CONTROL DE PAGINACION -------------------------------
009000 77  WS-CUENTA-LINEA         PIC 9(02)  COMP VALUE ZERO.
009100 77  WS-CUENTA-PAGINA        PIC 9(02)  COMP VALUE 01.
009200 77  WS-PAG-IMP              PIC Z9         VALUE ZEROS.
009300 01  WS-FECHA-SIS.
009400     03  WS-FECHA-AA         PIC 99         VALUE ZEROS.
009500     03  WS-FECHA-MM         PIC 99         VALUE ZEROS.
009600     03  WS-FECHA-DD         PIC 99         VALUE ZEROS.
009700     03  FILLER              PIC X(02)      VALUE SPACES.
009800*     VISTA NUMERICA UNICA DE LA FECHA (DIAGNOSTICO DE OPEN)
009900 01  WS-FECHA-SIS-R REDEFINES WS-FECHA-SIS.
010000     03  WS-FECHA-SIS-NUM    PIC 9(06).
010100     03  FILLER              PIC X(02).
010200 77  WS-LINE                 PIC X(80)      VALUE ALL '='.
010300 77  WS-LINE2                PIC X(80)      VALUE ALL '-'.
010400 77  WS-SEPARATE             PIC X(80)      VALUE SPACES.
010500
010600*----------- COPYS -----------------------------------------------
010700*     COPY CKREQ (VER Programas-PGM_51S-COPY_CKREQ)
010800     COPY CKREQ.
010900*     VISTA PREFIJO/SUFIJO DEL ID DE SOLICITUD (DIAGNOSTICO DE
011000*     RECHAZO DE LOTE, VER 2110-RECHAZAR-LOTE-I)
011100 01  WS-REQ-ID-PARTS REDEFINES WS-REG-CKREQ.
011200     03  WS-REQ-ID-PREFIX    PIC X(04).
011300     03  WS-REQ-ID-SUFFIX    PIC X(04).
011400     03  FILLER              PIC X(218).
011500*     COPY CKRES (VER Programas-PGM_51S-COPY_CKRES)
011600     COPY CKRES.
011700
011800*----------- LINEA DE TITULO -----------------------------------
011900 01  WS-TITULO.
012000     03  FILLER              PIC X(01)  VALUE SPACES.
012100     03  FILLER              PIC X(45)  VALUE
012200             'REPORTE DE CORRECCION DE LECTURA - LOTE'.
012300     03  FILLER              PIC X(02)  VALUE SPACES.
012400     03  WS-DD-TIT           PIC Z9     VALUE ZEROS.
012500     03  FILLER              PIC X(01)  VALUE '-'.
012600     03  WS-MM-TIT           PIC Z9     VALUE ZEROS.
012700     03  FILLER              PIC X(01)  VALUE '-'.
012800     03  FILLER              PIC 99     VALUE 20.
012900     03  WS-AA-TIT           PIC 99     VALUE ZEROS.
013000     03  FILLER              PIC X(04)  VALUE SPACES.
013100     03  FILLER              PIC X(08)  VALUE 'PAGINA: '.
013200     03  WS-PAG-TIT          PIC Z9     VALUE ZEROS.
013300     03  FILLER              PIC X(56)  VALUE SPACES.
013400
013500*----------- SUBTITULO DE COLUMNAS -------------------------------
013600 01  WS-SUBTITULO.
013700     03  FILLER              PIC X(01)  VALUE '|'.
013800     03  WS-ID-SUB           PIC X(09)  VALUE 'ID SOLIC.'.
013900     03  FILLER              PIC X(01)  VALUE '|'.
014000     03  WS-COR-SUB          PIC X(09)  VALUE 'CORRECTO?'.
014100     03  FILLER              PIC X(01)  VALUE '|'.
014200     03  WS-FDB-SUB          PIC X(14)  VALUE 'RETROALIM.'.
014300     03  FILLER              PIC X(01)  VALUE '|'.
014400     03  WS-IDX-SUB          PIC X(05)  VALUE 'INDX.'.
014500     03  FILLER              PIC X(01)  VALUE '|'.
014600     03  WS-PAL-SUB          PIC X(32)  VALUE 'PALABRA CON ERROR'.
014700     03  FILLER              PIC X(01)  VALUE '|'.
014800     03  WS-RAT-SUB          PIC X(07)  VALUE 'RATIO'.
014900     03  FILLER              PIC X(01)  VALUE '|'.
015000     03  FILLER              PIC X(48)  VALUE SPACES.
015100
015200*----------- LINEA DE DETALLE ------------------------------------
015300 01  WS-DETALLE.
015400     03  FILLER              PIC X(01)  VALUE '|'.
015500     03  WS-ID-DET           PIC X(09)  VALUE SPACES.
015600     03  FILLER              PIC X(01)  VALUE '|'.
015700     03  WS-COR-DET          PIC X(09)  VALUE SPACES.
015800     03  FILLER              PIC X(01)  VALUE '|'.
015900     03  WS-FDB-DET          PIC X(14)  VALUE SPACES.
016000     03  FILLER              PIC X(01)  VALUE '|'.
016100     03  WS-IDX-DET          PIC ZZ9    VALUE ZEROS.
016200     03  FILLER              PIC X(03)  VALUE SPACES.
016300     03  FILLER              PIC X(01)  VALUE '|'.
016400     03  WS-PAL-DET          PIC X(32)  VALUE SPACES.
016500     03  FILLER              PIC X(01)  VALUE '|'.
016600     03  WS-RAT-DET          PIC 9.999  VALUE ZEROS.
016700     03  FILLER              PIC X(03)  VALUE SPACES.
016800     03  FILLER              PIC X(01)  VALUE '|'.
016900     03  FILLER              PIC X(48)  VALUE SPACES.
017000
017100*----------- LINEA DE TOTALES DEL LOTE ---------------------------
017200 01  WS-TRAILER.
017300     03  FILLER              PIC X(02)  VALUE SPACES.
017400     03  FILLER              PIC X(20)  VALUE
017500             'TOTAL SOLICITUDES = '.
017600     03  WS-TOT-TRL          PIC ZZZZ9  VALUE ZEROS.
017700     03  FILLER              PIC X(04)  VALUE SPACES.
017800     03  FILLER              PIC X(11)  VALUE 'CORRECTAS ='.
017900     03  WS-COR-TRL          PIC ZZZZ9  VALUE ZEROS.
018000     03  FILLER              PIC X(04)  VALUE SPACES.
018100     03  FILLER              PIC X(16)  VALUE
018200             'PORCENTAJE ACIER'.
018300     03  FILLER              PIC X(02)  VALUE '= '.
018400     03  WS-PCT-TRL          PIC ZZ9,99 VALUE ZEROS.
018500     03  FILLER              PIC X(58)  VALUE SPACES.
018600
018700*----------- MENSAJE DE LOTE RECHAZADO ---------------------------
018800 01  WS-MSG-RECHAZO.
018900     03  FILLER              PIC X(02)  VALUE SPACES.
019000     03  FILLER              PIC X(78)  VALUE
019100             'LOTE RECHAZADO: SUPERA EL TOPE DE 100 SOLICITUDES'.
019200
019300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019400 PROCEDURE DIVISION.
019500
019600 MAIN-PROGRAM-I.
019700
019800     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
019900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
020000         UNTIL WS-FIN-LECTURA.
020100     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
020200
020300 MAIN-PROGRAM-F. GOBACK.
020400
020500*-----------------------------------------------------------------
020600 1000-INICIO-I.
020700
020800     ACCEPT WS-FECHA-SIS FROM DATE.
020900     DISPLAY '* PGMCKBAT - FECHA DE CORRIDA (AAMMDD) = '
021000         WS-FECHA-SIS-NUM.
021100     MOVE WS-FECHA-AA TO WS-AA-TIT.
021200     MOVE WS-FECHA-MM TO WS-MM-TIT.
021300     MOVE WS-FECHA-DD TO WS-DD-TIT.
021400     MOVE 99 TO WS-CUENTA-LINEA.
021500     SET WS-NO-FIN-LECTURA TO TRUE.
021600
021700     OPEN INPUT CKREQF.
021800     IF FS-CKREQ IS NOT EQUAL '00'
021900        DISPLAY '* ERROR EN OPEN CKREQF = ' FS-CKREQ
022000        MOVE 9999 TO RETURN-CODE
022100        SET WS-FIN-LECTURA TO TRUE
022200     END-IF.
022300
022400     OPEN OUTPUT CKRESF.
022500     IF FS-CKRES IS NOT EQUAL '00'
022600        DISPLAY '* ERROR EN OPEN CKRESF = ' FS-CKRES
022700        MOVE 9999 TO RETURN-CODE
022800        SET WS-FIN-LECTURA TO TRUE
022900     END-IF.
023000
023100     IF NOT WS-FIN-LECTURA
023200        PERFORM 2100-LEER-I THRU 2100-LEER-F
023300     END-IF.
023400
023500 1000-INICIO-F. EXIT.
023600
023700*-----------------------------------------------------------------
023800 2000-PROCESO-I.
023900
024000     CALL 'PGMRDCHK' USING WS-REG-CKREQ WS-REG-CKRES
024100
024200     IF CKRES-CORRECT-YES
024300        ADD 1 TO WS-CORRECT-CNT
024400     END-IF
024500
024600     PERFORM 6000-GRABAR-DETALLE-I THRU 6000-GRABAR-DETALLE-F
024700
024800     PERFORM 2100-LEER-I THRU 2100-LEER-F.
024900
025000 2000-PROCESO-F. EXIT.
025100
025200*-----------------------------------------------------------------
025300 2100-LEER-I.
025400
025500     READ CKREQF INTO WS-REG-CKREQ
025600
025700     EVALUATE FS-CKREQ
025800        WHEN '00'
025900           ADD 1 TO WS-REQ-CNT
026000           IF WS-REQ-CNT > WS-MAX-LOTE
026100              PERFORM 2110-RECHAZAR-LOTE-I
026200                  THRU 2110-RECHAZAR-LOTE-F
026300           END-IF
026400        WHEN '10'
026500           SET WS-FIN-LECTURA TO TRUE
026600        WHEN OTHER
026700           DISPLAY '* ERROR EN LECTURA CKREQF = ' FS-CKREQ
026800           MOVE 9999 TO RETURN-CODE
026900           SET WS-FIN-LECTURA TO TRUE
027000     END-EVALUATE.
027100
027200 2100-LEER-F. EXIT.
027300
027400*     PEDIDO 1147 - EL LOTE SE RECHAZA COMPLETO SI SUPERA 100
027500*     SOLICITUDES; NO SE PROCESA EL EXCEDENTE.
027600 2110-RECHAZAR-LOTE-I.
027700
027800     MOVE 'Y' TO WS-LOTE-RECHAZADO
027900     DISPLAY '* PGMCKBAT - LOTE RECHAZADO EN SOLICITUD '
028000         WS-REQ-ID-PREFIX '-' WS-REQ-ID-SUFFIX
028100     WRITE REG-CKRES-LIN FROM WS-MSG-RECHAZO AFTER 1
028200     SET WS-FIN-LECTURA TO TRUE.
028300
028400 2110-RECHAZAR-LOTE-F. EXIT.
028500
028600*-----------------------------------------------------------------
028700 6000-GRABAR-DETALLE-I.
028800
028900     IF WS-CUENTA-LINEA GREATER 20
029000        PERFORM 6500-IMPRIMIR-TITULOS-I
029100            THRU 6500-IMPRIMIR-TITULOS-F
029200     END-IF
029300
029400     MOVE SPACES               TO WS-DETALLE
029500     MOVE CKRES-RES-ID         TO WS-ID-DET
029600     IF CKRES-CORRECT-YES
029700        MOVE 'SI'              TO WS-COR-DET
029800     ELSE
029900        MOVE 'NO'              TO WS-COR-DET
030000     END-IF
030100     MOVE CKRES-FEEDBACK-TYPE  TO WS-FDB-DET
030200     MOVE CKRES-ERROR-INDEX    TO WS-IDX-DET
030300     MOVE CKRES-ERROR-WORD     TO WS-PAL-DET
030400     MOVE CKRES-MATCHED-RATIO  TO WS-RAT-DET
030500
030600     WRITE REG-CKRES-LIN FROM WS-DETALLE AFTER 1
030700     IF FS-CKRES IS NOT EQUAL '00'
030800        DISPLAY '* ERROR EN WRITE CKRESF = ' FS-CKRES
030900        MOVE 9999 TO RETURN-CODE
031000        SET WS-FIN-LECTURA TO TRUE
031100     END-IF
031200
031300     ADD 1 TO WS-CUENTA-LINEA.
031400
031500 6000-GRABAR-DETALLE-F. EXIT.
031600
031700*-----------------------------------------------------------------
031800 6500-IMPRIMIR-TITULOS-I.
031900
032000     MOVE WS-CUENTA-PAGINA TO WS-PAG-TIT
032100     ADD 1 TO WS-CUENTA-PAGINA
032200     MOVE 1 TO WS-CUENTA-LINEA
032300
032400     WRITE REG-CKRES-LIN FROM WS-TITULO AFTER PAGE
032500     WRITE REG-CKRES-LIN FROM WS-SUBTITULO AFTER 1
032600     WRITE REG-CKRES-LIN FROM WS-LINE2 AFTER 1.
032700
032800 6500-IMPRIMIR-TITULOS-F. EXIT.
032900
033000*-----------------------------------------------------------------
033100 9999-FINAL-I.
033200
033300     IF WS-REQ-CNT NOT = ZERO AND WS-LOTE-RECHAZADO = 'N'
033400        COMPUTE WS-ACCURACY-PCT ROUNDED =
033500            (WS-CORRECT-CNT / WS-REQ-CNT) * 100
033600     ELSE
033700        MOVE ZERO TO WS-ACCURACY-PCT
033800     END-IF
033900
034000     IF WS-LOTE-RECHAZADO = 'N'
034100        MOVE WS-REQ-CNT      TO WS-TOT-TRL
034200        MOVE WS-CORRECT-CNT  TO WS-COR-TRL
034300        MOVE WS-ACCURACY-PCT TO WS-PCT-TRL
034400        WRITE REG-CKRES-LIN FROM WS-LINE AFTER 1
034500        WRITE REG-CKRES-LIN FROM WS-TRAILER AFTER 1
034600     END-IF
034700
034800     DISPLAY '**********************************************'
034900     DISPLAY 'TOTAL SOLICITUDES  = ' WS-REQ-CNT
035000     DISPLAY 'TOTAL CORRECTAS    = ' WS-CORRECT-CNT
035100     DISPLAY 'PORCENTAJE ACIERTO X100 = ' WS-ACCURACY-PCT-R
035200
035300     CLOSE CKREQF.
035400     IF FS-CKREQ IS NOT EQUAL '00'
035500        DISPLAY '* ERROR EN CLOSE CKREQF = ' FS-CKREQ
035600        MOVE 9999 TO RETURN-CODE
035700     END-IF.
035800
035900     CLOSE CKRESF.
036000     IF FS-CKRES IS NOT EQUAL '00'
036100        DISPLAY '* ERROR EN CLOSE CKRESF = ' FS-CKRES
036200        MOVE 9999 TO RETURN-CODE
036300     END-IF.
036400
036500 9999-FINAL-F. EXIT.
