000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRDCHK.
000300 AUTHOR. S. ITURRALDE.
000400 INSTALLATION. BANCO CAF - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 02/03/1994.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800
000900****************************************************************
001000*    PGMRDCHK - MOTOR DE CORRECCION DE LECTURA (BI-IDIOMA)      *
001100*    ========================================================  *
001200*  RUTINA LLAMADA (CALL) QUE COMPARA UNA ORACION ESPERADA       *
001300*  CONTRA UNA TRANSCRIPCION DE LO HABLADO POR EL ALUMNO Y       *
001400*  CLASIFICA EL INTENTO DE LECTURA.                             *
001500*                                                               *
001600*  RECIBE POR LINKAGE EL REGISTRO CKREQ (SOLICITUD) Y DEVUELVE  *
001700*  EL REGISTRO CKRES (RESULTADO) COMPLETO.  NO ABRE ARCHIVOS;   *
001800*  ES INVOCADA POR PGMCKBAT (LOTE DE CORRECCION) Y POR PGMSESEN *
001900*  (MOTOR DE SESION) PARA CADA INTENTO DE LECTURA.              *
002000*                                                               *
002100*  IDIOMA:  DETECTA INGLES/ARABE POR REPERTORIO DE CARACTERES   *
002200*  (PARRAFOS 1000-1199).  EL ARABE SE RECIBE YA TRANSLITERADO   *
002300*  A UN ALFABETO CODIFICADO DE UN SOLO BYTE (VER TABLA          *
002400*  WS-ARABIC-REPERTOIRE); LA ETAPA DE TRANSLITERACION UTF-8 ES  *
002500*  EXTERNA A ESTE LOTE Y SE HACE ANTES DE GRABAR EL ARCHIVO     *
002600*  DE ENTRADA.                                                  *
002700****************************************************************
002800*  BITACORA DE CAMBIOS                                          *
002900*  ---------------------------------------------------------    *
003000*  02/03/94  SI   ALTA INICIAL - DETECCION DE IDIOMA Y           *RDCHK001
003100*                 COMPUERTA DE VACILACION (CLASE 50S)           *
003200*  15/03/94  SI   NORMALIZACION INGLES Y PARTIDO EN PALABRAS    * RDCHK001
003300*  02/04/94  SI   NORMALIZACION ARABE: DIACRITICOS Y PLEGADO    * RDCHK001
003400*                 DE VARIANTES DE LETRA (TATWEEL, HAMZA, ETC.)  *
003500*  28/04/94  MLM  COINCIDENCIA PERFECTA Y MODO ESTRICTO ARABE   * RDCHK001
003600*  19/05/94  MLM  ALINEACION LCS PARA LOCALIZAR EL PRIMER ERROR * RDCHK001
003700*  03/06/94  MLM  RAZON DE COINCIDENCIA (MATCHED-RATIO)         * RDCHK001
003800*  14/11/95  JCP  PEDIDO 1147: TOPE DE PALABRAS A 20 POR LADO   * RDCHK001
003900*                 PARA ACOTAR LA TABLA LCS EN MEMORIA           *
004000*  22/07/97  JCP  PEDIDO 1583: CORRIGE PLEGADO DE HAMZA SOBRE   * RDCHK001
004100*                 WAW/YA QUE QUEDABA SIN CUBRIR                 *
004200*  04/08/97  JCP  PEDIDO 1583: REPERTORIO ARABE MOVIDO A COPY   * RDCHK001
004300*                 ARREP PARA COMPARTIRLO CON PGMSESEN           *
004400*  11/01/99  RQF  Y2K - REVISADO, SIN CAMPOS DE FECHA AQUI      * RDCHK001
004500*  30/08/01  RQF  PEDIDO 2091: BLOQUE DE INSERCION AL FINAL DE  * RDCHK001
004600*                 LA ORACION SIN POSICION SIGUIENTE SE TRATA    *
004700*                 COMO LECTURA CORRECTA (VER 3750-CLASIFICAR)   *
004800****************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200
005300 SPECIAL-NAMES.
005400     CLASS WS-CLASS-ALPHA-LOWER IS 'a' THRU 'z'
005500     CLASS WS-CLASS-DIGIT       IS '0' THRU '9'.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500*=======================*
006600
006700*----------- SWITCHES E INDICES DE USO GENERAL -----------------
006800 77  WS-DONE-FLAG            PIC X       VALUE 'N'.
006900     88  WS-DONE                         VALUE 'Y'.
007000 77  WS-PERFECT-FLAG         PIC X       VALUE 'N'.
007100 77  WS-FOUND-FLAG           PIC X       VALUE 'N'.
007200     88  WS-FOUND                        VALUE 'Y'.
007300 77  WS-BASE-MATCH-FLAG      PIC X       VALUE 'N'.
007400 77  WS-EXACT-MATCH-FLAG     PIC X       VALUE 'N'.
007500 77  WS-IN-BLOCK-FLAG        PIC X       VALUE 'N'.
007600     88  WS-IN-BLOCK                     VALUE 'Y'.
007700 77  WS-BLOCK-DONE-FLAG      PIC X       VALUE 'N'.
007800     88  WS-BLOCK-DONE                   VALUE 'Y'.
007900 77  WS-BLOCK-HAS-DEL        PIC X       VALUE 'N'.
008000 77  WS-BLOCK-HAS-INS        PIC X       VALUE 'N'.
008100 77  WS-LANGUAGE             PIC X(02)   VALUE SPACES.
008200
008300 77  WS-MAX-WORDS            PIC 9(02)   COMP VALUE 20.
008400 77  WS-EXP-CNT              PIC 9(02)   COMP VALUE ZERO.
008500 77  WS-SPK-CNT              PIC 9(02)   COMP VALUE ZERO.
008600 77  WS-MATCH-CNT            PIC 9(02)   COMP VALUE ZERO.
008700 77  WS-IX                   PIC S9(02)  COMP VALUE ZERO.
008800 77  WS-JX                   PIC S9(02)  COMP VALUE ZERO.
008900 77  WS-KX                   PIC S9(02)  COMP VALUE ZERO.
009000 77  WS-SI                   PIC S9(02)  COMP VALUE ZERO.
009100 77  WS-SJ                   PIC S9(02)  COMP VALUE ZERO.
009200 77  WS-BI                   PIC S9(02)  COMP VALUE ZERO.
009300 77  WS-BJ                   PIC S9(02)  COMP VALUE ZERO.
009400 77  WS-ALIGN-CNT            PIC S9(02)  COMP VALUE ZERO.
009500 77  WS-BLOCK-FIRST-DEL-IX   PIC S9(02)  COMP VALUE ZERO.
009600 77  WS-BLOCK-NEXT-EXP-IX    PIC S9(02)  COMP VALUE ZERO.
009700 77  WS-PTR                  PIC S9(04)  COMP VALUE 1.
009800 77  WS-TEXT-LEN             PIC S9(04)  COMP VALUE ZERO.
009900 77  WS-OUT-LEN              PIC S9(02)  COMP VALUE ZERO.
010000 77  WS-FOLD-RESULT          PIC X       VALUE SPACE.
010100 77  WS-HAMZA-ISOLATED       PIC X       VALUE '>'.
010200
010300*----------- REPERTORIO ARABE (R1) ------------------------------
010400*     REPRESENTACION CODIFICADA DE UN SOLO BYTE (VER BANNER).
010500*     TODO BYTE DE ESTA LISTA IMPLICA IDIOMA = ARABE.
010600*     1997-07-22 JCP PEDIDO 1583: TABLA MOVIDA A COPY ARREP PARA
010700*     QUE PGMSESEN LA COMPARTA SIN DUPLICAR EL LITERAL.
010800     COPY ARREP.
010900
011000*----------- MARCAS DIACRITICAS A BORRAR (R2) -------------------
011100 01  WS-DIACRITIC-SET.
011200     03  WS-DIACRITIC-STR    PIC X(09) VALUE '_:;~|()*/'.
011300     03  WS-DIACRITIC-BYTES REDEFINES WS-DIACRITIC-STR.
011400         05  WS-DIACRITIC-BYTE   PIC X   OCCURS 09.
011450     03  FILLER              PIC X(01) VALUE SPACE.
011500
011600*----------- PLEGADO DE VARIANTES DE LETRA (R3) ------------------
011700*     #/$/%/& ALIF-HAMZA-ARRIBA/ABAJO/MADDA/WASLA -> { (ALIF)
011800*     @ TA-MARBUTA -> ` (HA)      = ALIF-MAQSURA -> ^ (YA)
011900*     + WAW-HAMZA  -> [ (WAW)     < YA-HAMZA     -> ^ (YA)
012000*     > HAMZA AISLADA SE BORRA (VER 2210-AR-FOLD-STEP-I)
012100 01  WS-FOLD-FROM.
012200     03  WS-FOLD-FROM-STR    PIC X(08) VALUE '#$%&@=+<'.
012300     03  WS-FOLD-FROM-BYTES REDEFINES WS-FOLD-FROM-STR.
012400         05  WS-FOLD-FROM-BYTE   PIC X   OCCURS 08.
012450     03  FILLER              PIC X(01) VALUE SPACE.
012500 01  WS-FOLD-TO.
012600     03  WS-FOLD-TO-STR      PIC X(08) VALUE '{{{{`^[^'.
012700     03  WS-FOLD-TO-BYTES REDEFINES WS-FOLD-TO-STR.
012800         05  WS-FOLD-TO-BYTE     PIC X   OCCURS 08.
012850     03  FILLER              PIC X(01) VALUE SPACE.
012900
013000*----------- AREA DE TRABAJO PARA UNA PALABRA --------------------
013100 01  WS-SCRATCH-WORD.
013200     03  WS-SCRATCH-TXT      PIC X(30)   VALUE SPACES.
013250     03  FILLER              PIC X(01)   VALUE SPACE.
013300 01  WS-SCRATCH-BYTES REDEFINES WS-SCRATCH-WORD.
013400     03  WS-SCRATCH-BYTE     PIC X       OCCURS 30.
013450     03  FILLER              PIC X(01).
013500 01  WS-SCRATCH-OUT.
013600     03  WS-SCRATCH-OUT-TXT  PIC X(30)   VALUE SPACES.
013650     03  FILLER              PIC X(01)   VALUE SPACE.
013700 01  WS-SCRATCH-OUT-R REDEFINES WS-SCRATCH-OUT.
013800     03  WS-SCRATCH-OUT-BYTE PIC X       OCCURS 30.
013850     03  FILLER              PIC X(01).
013900
014000*----------- AREA PARA CALCULAR EL LARGO SIN BLANCOS -------------
014100 01  WS-CALC-SRC.
014200     03  WS-CALC-SRC-TXT     PIC X(100)  VALUE SPACES.
014250     03  FILLER              PIC X(01)   VALUE SPACE.
014300 01  WS-CALC-SRC-R REDEFINES WS-CALC-SRC.
014400     03  WS-CALC-SRC-BYTE    PIC X       OCCURS 100.
014450     03  FILLER              PIC X(01).
014500
014600*----------- PALABRAS ORIGINALES Y NORMALIZADAS ------------------
014700 01  WS-EXP-WORD-ORIG-TAB.
014800     03  WS-EXP-WORD-ORIG    PIC X(30)   OCCURS 20 VALUE SPACES.
014850     03  FILLER              PIC X(01)   VALUE SPACE.
014900 01  WS-EXP-WORD-NORM-TAB.
015000     03  WS-EXP-WORD-NORM    PIC X(30)   OCCURS 20 VALUE SPACES.
015050     03  FILLER              PIC X(01)   VALUE SPACE.
015100 01  WS-SPK-WORD-ORIG-TAB.
015200     03  WS-SPK-WORD-ORIG    PIC X(30)   OCCURS 20 VALUE SPACES.
015250     03  FILLER              PIC X(01)   VALUE SPACE.
015300 01  WS-SPK-WORD-NORM-TAB.
015400     03  WS-SPK-WORD-NORM    PIC X(30)   OCCURS 20 VALUE SPACES.
015450     03  FILLER              PIC X(01)   VALUE SPACE.
015500
015600*----------- COMPARACION DE UN PAR DE PALABRAS (R5) --------------
015700 01  WS-BASE-COMPARE.
015800     03  WS-BASE-EXP         PIC X(30)   VALUE SPACES.
015900     03  WS-BASE-SPK         PIC X(30)   VALUE SPACES.
015950     03  FILLER              PIC X(01)   VALUE SPACE.
016000
016100*----------- TABLA LCS (0:20 X 0:20, GUARDADA CON OFFSET +1) -----
016200 01  WS-LCS-TABLE.
016300     03  WS-LCS-ROW OCCURS 21.
016400         05  WS-LCS-CELL     PIC S9(02) COMP OCCURS 21
016500                             VALUE ZERO.
016550     03  FILLER              PIC X(01)   VALUE SPACE.
016600
016700*----------- BITACORA DE ALINEACION (BACKTRACK DE LA LCS) --------
016800 01  WS-ALIGN-TABLE.
016900     03  WS-ALIGN-ENTRY OCCURS 40.
017000         05  WS-ALIGN-TYPE       PIC X       VALUE SPACE.
017100             88  WS-ALIGN-MATCH          VALUE 'M'.
017200             88  WS-ALIGN-DELETE         VALUE 'D'.
017300             88  WS-ALIGN-INSERT         VALUE 'I'.
017400         05  WS-ALIGN-EXP-IX     PIC S9(02) COMP VALUE ZERO.
017500         05  WS-ALIGN-SPK-IX     PIC S9(02) COMP VALUE ZERO.
017550     03  FILLER              PIC X(01)   VALUE SPACE.
017600
017700*----------- LINKAGE SECTION -------------------------------------
017800 LINKAGE SECTION.
017900*     COPY CKREQ  (VER Programas-PGM_51S-COPY_CKREQ)
018000     COPY CKREQ.
018100*     COPY CKRES  (VER Programas-PGM_51S-COPY_CKRES)
018200     COPY CKRES.
018300
018400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018500 PROCEDURE DIVISION USING WS-REG-CKREQ WS-REG-CKRES.
018600
018700 MAIN-PROGRAM-I.
018800
018900     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
019000
019100     IF WS-DONE-FLAG = 'N'
019200        PERFORM 3300-SPLIT-EXP-I THRU 3300-SPLIT-EXP-F
019300        PERFORM 3300-SPLIT-SPK-I THRU 3300-SPLIT-SPK-F
019400        PERFORM 3400-PERFECT-MATCH-I THRU 3400-PERFECT-MATCH-F
019500        IF WS-DONE-FLAG = 'N'
019600           PERFORM 3500-BUILD-LCS-I THRU 3500-BUILD-LCS-F
019700           PERFORM 3600-BACKTRACK-I THRU 3600-BACKTRACK-F
019800           PERFORM 3700-SCAN-DIFF-I THRU 3700-SCAN-DIFF-F
019900           MOVE WS-LCS-CELL (WS-EXP-CNT + 1, WS-SPK-CNT + 1)
020000               TO WS-MATCH-CNT
020100           PERFORM 3800-MATCH-RATIO-I THRU 3800-MATCH-RATIO-F
020200        END-IF
020300     END-IF.
020400
020500 MAIN-PROGRAM-F. GOBACK.
020600
020700*---- R6 - PREPARA EL RESULTADO Y APLICA LA COMPUERTA -----------
020800 1000-INICIO-I.
020900
021000     MOVE CKREQ-REQ-ID    TO CKRES-RES-ID
021100     MOVE 'N'             TO CKRES-IS-CORRECT
021200     MOVE ZERO            TO CKRES-ERROR-INDEX
021300     MOVE SPACES          TO CKRES-ERROR-WORD
021400     MOVE SPACES          TO CKRES-FEEDBACK-TYPE
021500     MOVE ZERO            TO CKRES-MATCHED-RATIO
021600     MOVE 'N'             TO CKRES-DIACRITIC-WARN
021700     MOVE ZERO            TO CKRES-WARNING-INDEX
021800     MOVE SPACES          TO CKRES-WARNING-WORD
021900     MOVE 'N'             TO WS-DONE-FLAG
022000
022100     IF CKREQ-LANG-OVERRIDE = 'EN' OR CKREQ-LANG-OVERRIDE = 'AR'
022200        MOVE CKREQ-LANG-OVERRIDE TO WS-LANGUAGE
022300     ELSE
022400        PERFORM 1100-DETECT-LANG-I THRU 1100-DETECT-LANG-F
022500     END-IF
022600     MOVE WS-LANGUAGE TO CKRES-LANGUAGE
022700
022800     PERFORM 3100-HESITATION-GATE-I THRU 3100-HESITATION-GATE-F.
022900
023000 1000-INICIO-F. EXIT.
023100
023200*---- R1 - DETECCION DE IDIOMA POR REPERTORIO DE CARACTERES -----
023300 1100-DETECT-LANG-I.
023400
023500     MOVE 'EN' TO WS-LANGUAGE
023600     MOVE 'N'  TO WS-FOUND-FLAG
023700     PERFORM 1110-SCAN-BYTE-I THRU 1110-SCAN-BYTE-F
023800         VARYING WS-IX FROM 1 BY 1
023900         UNTIL WS-IX > 100 OR WS-FOUND
024000     IF WS-FOUND
024100        MOVE 'AR' TO WS-LANGUAGE
024200     END-IF.
024300
024400 1100-DETECT-LANG-F. EXIT.
024500
024600 1110-SCAN-BYTE-I.
024700
024800     PERFORM 1120-SCAN-REP-I THRU 1120-SCAN-REP-F
024900         VARYING WS-JX FROM 1 BY 1
025000         UNTIL WS-JX > 24 OR WS-FOUND.
025100
025200 1110-SCAN-BYTE-F. EXIT.
025300
025400 1120-SCAN-REP-I.
025500
025600     IF CKREQ-EXP-BYTE (WS-IX) = WS-ARABIC-REP-BYTE (WS-JX)
025700        SET WS-FOUND TO TRUE
025800     END-IF.
025900
026000 1120-SCAN-REP-F. EXIT.
026100
026200*---- R2 - BORRA DIACRITICOS DE WS-SCRATCH-WORD ------------------
026300 2100-AR-STRIP-DIACRITICS-I.
026400
026500     MOVE SPACES TO WS-SCRATCH-OUT
026600     MOVE ZERO   TO WS-OUT-LEN
026700     PERFORM 2110-AR-STRIP-STEP-I THRU 2110-AR-STRIP-STEP-F
026800         VARYING WS-KX FROM 1 BY 1 UNTIL WS-KX > 30.
026900
027000 2100-AR-STRIP-DIACRITICS-F. EXIT.
027100
027200 2110-AR-STRIP-STEP-I.
027300
027400     IF WS-SCRATCH-BYTE (WS-KX) NOT = SPACE
027500        MOVE 'N' TO WS-FOUND-FLAG
027600        PERFORM 2120-AR-DIAC-LOOKUP-I THRU 2120-AR-DIAC-LOOKUP-F
027700            VARYING WS-JX FROM 1 BY 1
027800            UNTIL WS-JX > 9 OR WS-FOUND
027900        IF NOT WS-FOUND
028000           ADD 1 TO WS-OUT-LEN
028100           MOVE WS-SCRATCH-BYTE (WS-KX)
028200               TO WS-SCRATCH-OUT-BYTE (WS-OUT-LEN)
028300        END-IF
028400     END-IF.
028500
028600 2110-AR-STRIP-STEP-F. EXIT.
028700
028800 2120-AR-DIAC-LOOKUP-I.
028900
029000     IF WS-SCRATCH-BYTE (WS-KX) = WS-DIACRITIC-BYTE (WS-JX)
029100        SET WS-FOUND TO TRUE
029200     END-IF.
029300
029400 2120-AR-DIAC-LOOKUP-F. EXIT.
029500
029600*---- R2+R3 - NORMALIZACION ARABE COMPLETA DE UNA PALABRA --------
029700 2000-AR-NORMALIZE-I.
029800
029900     PERFORM 2100-AR-STRIP-DIACRITICS-I
030000         THRU 2100-AR-STRIP-DIACRITICS-F
030100     MOVE WS-SCRATCH-OUT-TXT TO WS-SCRATCH-WORD
030200     MOVE SPACES TO WS-SCRATCH-OUT
030300     MOVE ZERO   TO WS-OUT-LEN
030400     PERFORM 2210-AR-FOLD-STEP-I THRU 2210-AR-FOLD-STEP-F
030500         VARYING WS-KX FROM 1 BY 1 UNTIL WS-KX > 30.
030600
030700 2000-AR-NORMALIZE-F. EXIT.
030800
030900 2210-AR-FOLD-STEP-I.
031000
031100     IF WS-SCRATCH-BYTE (WS-KX) NOT = SPACE
031200        IF WS-SCRATCH-BYTE (WS-KX) = WS-HAMZA-ISOLATED
031300           CONTINUE
031400        ELSE
031500           MOVE WS-SCRATCH-BYTE (WS-KX) TO WS-FOLD-RESULT
031600           MOVE 'N' TO WS-FOUND-FLAG
031700           PERFORM 2220-AR-FOLD-LOOKUP-I
031800               THRU 2220-AR-FOLD-LOOKUP-F
031900               VARYING WS-JX FROM 1 BY 1
032000               UNTIL WS-JX > 8 OR WS-FOUND
032100           ADD 1 TO WS-OUT-LEN
032200           MOVE WS-FOLD-RESULT
032300               TO WS-SCRATCH-OUT-BYTE (WS-OUT-LEN)
032400        END-IF
032500     END-IF.
032600
032700 2210-AR-FOLD-STEP-F. EXIT.
032800
032900 2220-AR-FOLD-LOOKUP-I.
033000
033100     IF WS-SCRATCH-BYTE (WS-KX) = WS-FOLD-FROM-BYTE (WS-JX)
033200        MOVE WS-FOLD-TO-BYTE (WS-JX) TO WS-FOLD-RESULT
033300        SET WS-FOUND TO TRUE
033400     END-IF.
033500
033600 2220-AR-FOLD-LOOKUP-F. EXIT.
033700
033800*---- R5 - BASE-MATCH / EXACT-MATCH DE UN PAR DE PALABRAS --------
033900 2200-AR-BASE-MATCH-I.
034000
034100     MOVE WS-EXP-WORD-ORIG (WS-IX) TO WS-SCRATCH-WORD
034200     PERFORM 2100-AR-STRIP-DIACRITICS-I
034300         THRU 2100-AR-STRIP-DIACRITICS-F
034400     MOVE WS-SCRATCH-OUT-TXT TO WS-BASE-EXP
034500
034600     MOVE WS-SPK-WORD-ORIG (WS-IX) TO WS-SCRATCH-WORD
034700     PERFORM 2100-AR-STRIP-DIACRITICS-I
034800         THRU 2100-AR-STRIP-DIACRITICS-F
034900     MOVE WS-SCRATCH-OUT-TXT TO WS-BASE-SPK
035000
035100     MOVE 'N' TO WS-BASE-MATCH-FLAG
035200     MOVE 'N' TO WS-EXACT-MATCH-FLAG
035300     IF WS-BASE-EXP = WS-BASE-SPK
035400        MOVE 'Y' TO WS-BASE-MATCH-FLAG
035500     END-IF
035600     IF WS-EXP-WORD-ORIG (WS-IX) = WS-SPK-WORD-ORIG (WS-IX)
035700        MOVE 'Y' TO WS-EXACT-MATCH-FLAG
035800     END-IF.
035900
036000 2200-AR-BASE-MATCH-F. EXIT.
036100
036200*---- R7 - NORMALIZACION INGLES DE UNA PALABRA -------------------
036300 3200-NORMALIZE-EN-I.
036400
036500     INSPECT WS-SCRATCH-WORD CONVERTING
036600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
036700         TO 'abcdefghijklmnopqrstuvwxyz'
036800     MOVE SPACES TO WS-SCRATCH-OUT
036900     MOVE ZERO   TO WS-OUT-LEN
037000     PERFORM 3210-EN-FILTER-I THRU 3210-EN-FILTER-F
037100         VARYING WS-KX FROM 1 BY 1 UNTIL WS-KX > 30.
037200
037300 3200-NORMALIZE-EN-F. EXIT.
037400
037500 3210-EN-FILTER-I.
037600
037700     IF WS-SCRATCH-BYTE (WS-KX) IS WS-CLASS-ALPHA-LOWER
037800        OR WS-SCRATCH-BYTE (WS-KX) IS WS-CLASS-DIGIT
037900        ADD 1 TO WS-OUT-LEN
038000        MOVE WS-SCRATCH-BYTE (WS-KX)
038100            TO WS-SCRATCH-OUT-BYTE (WS-OUT-LEN)
038200     END-IF.
038300
038400 3210-EN-FILTER-F. EXIT.
038500
038600*---- PARTE LA ORACION ESPERADA EN PALABRAS (ORIG. Y NORMAL.) ----
038700 3300-SPLIT-EXP-I.
038800
038900     MOVE CKREQ-EXPECTED  TO WS-CALC-SRC-TXT
039000     PERFORM 3310-CALC-LEN-I THRU 3310-CALC-LEN-F
039100     MOVE ZERO TO WS-EXP-CNT
039200     MOVE 1    TO WS-PTR
039300     IF WS-TEXT-LEN NOT = ZERO
039400        PERFORM 3320-SPLIT-EXP-STEP-I THRU 3320-SPLIT-EXP-STEP-F
039500            VARYING WS-IX FROM 1 BY 1
039600            UNTIL WS-IX > WS-MAX-WORDS OR WS-PTR > WS-TEXT-LEN
039700     END-IF.
039800
039900 3300-SPLIT-EXP-F. EXIT.
040000
040100*     SE ASUME QUE EL CAMPO NO INICIA CON BLANCOS (LA CAPTURA
040200*     ORIGINAL RECORTA EL TEXTO ANTES DE GRABAR EL LOTE).
040300 3320-SPLIT-EXP-STEP-I.
040400
040500     ADD 1 TO WS-EXP-CNT
040600     UNSTRING CKREQ-EXPECTED (1 : WS-TEXT-LEN)
040700         DELIMITED BY ALL SPACE
040800         INTO WS-EXP-WORD-ORIG (WS-EXP-CNT)
040900         WITH POINTER WS-PTR
041000     END-UNSTRING
041100     MOVE WS-EXP-WORD-ORIG (WS-EXP-CNT) TO WS-SCRATCH-WORD
041200     IF WS-LANGUAGE = 'AR'
041300        PERFORM 2000-AR-NORMALIZE-I THRU 2000-AR-NORMALIZE-F
041400     ELSE
041500        PERFORM 3200-NORMALIZE-EN-I THRU 3200-NORMALIZE-EN-F
041600     END-IF
041700     MOVE WS-SCRATCH-OUT-TXT TO WS-EXP-WORD-NORM (WS-EXP-CNT).
041800
041900 3320-SPLIT-EXP-STEP-F. EXIT.
042000
042100*---- PARTE LA TRANSCRIPCION HABLADA EN PALABRAS -----------------
042200 3300-SPLIT-SPK-I.
042300
042400     MOVE CKREQ-SPOKEN    TO WS-CALC-SRC-TXT
042500     PERFORM 3310-CALC-LEN-I THRU 3310-CALC-LEN-F
042600     MOVE ZERO TO WS-SPK-CNT
042700     MOVE 1    TO WS-PTR
042800     IF WS-TEXT-LEN NOT = ZERO
042900        PERFORM 3330-SPLIT-SPK-STEP-I THRU 3330-SPLIT-SPK-STEP-F
043000            VARYING WS-IX FROM 1 BY 1
043100            UNTIL WS-IX > WS-MAX-WORDS OR WS-PTR > WS-TEXT-LEN
043200     END-IF.
043300
043400 3300-SPLIT-SPK-F. EXIT.
043500
043600 3330-SPLIT-SPK-STEP-I.
043700
043800     ADD 1 TO WS-SPK-CNT
043900     UNSTRING CKREQ-SPOKEN (1 : WS-TEXT-LEN)
044000         DELIMITED BY ALL SPACE
044100         INTO WS-SPK-WORD-ORIG (WS-SPK-CNT)
044200         WITH POINTER WS-PTR
044300     END-UNSTRING
044400     MOVE WS-SPK-WORD-ORIG (WS-SPK-CNT) TO WS-SCRATCH-WORD
044500     IF WS-LANGUAGE = 'AR'
044600        PERFORM 2000-AR-NORMALIZE-I THRU 2000-AR-NORMALIZE-F
044700     ELSE
044800        PERFORM 3200-NORMALIZE-EN-I THRU 3200-NORMALIZE-EN-F
044900     END-IF
045000     MOVE WS-SCRATCH-OUT-TXT TO WS-SPK-WORD-NORM (WS-SPK-CNT).
045100
045200 3330-SPLIT-SPK-STEP-F. EXIT.
045300
045400*---- LARGO SIN BLANCOS DE WS-CALC-SRC-TXT -----------------------
045500 3310-CALC-LEN-I.
045600
045700     MOVE ZERO TO WS-TEXT-LEN
045800     PERFORM 3311-CALC-LEN-STEP-I THRU 3311-CALC-LEN-STEP-F
045900         VARYING WS-IX FROM 100 BY -1
046000         UNTIL WS-IX < 1 OR WS-TEXT-LEN NOT = ZERO.
046100
046200 3310-CALC-LEN-F. EXIT.
046300
046400 3311-CALC-LEN-STEP-I.
046500
046600     IF WS-CALC-SRC-BYTE (WS-IX) NOT = SPACE
046700        MOVE WS-IX TO WS-TEXT-LEN
046800     END-IF.
046900
047000 3311-CALC-LEN-STEP-F. EXIT.
047100
047200*---- R6 - COMPUERTA DE VACILACION -------------------------------
047300 3100-HESITATION-GATE-I.
047400
047500     IF (CKREQ-CONFIDENCE NOT = 9.99
047600             AND CKREQ-CONFIDENCE < CKREQ-CONF-THRESHOLD)
047700             OR CKREQ-SPOKEN = SPACES
047800        MOVE 'HESITATION' TO CKRES-FEEDBACK-TYPE
047900        MOVE 'N'          TO CKRES-IS-CORRECT
048000        MOVE 'Y'          TO WS-DONE-FLAG
048100     END-IF.
048200
048300 3100-HESITATION-GATE-F. EXIT.
048400
048500*---- R9 - COINCIDENCIA PERFECTA Y EXCEPCION MODO ESTRICTO -------
048600 3400-PERFECT-MATCH-I.
048700
048800     MOVE 'N' TO WS-PERFECT-FLAG
048900     MOVE 'N' TO WS-FOUND-FLAG
049000     IF WS-EXP-CNT = WS-SPK-CNT AND WS-EXP-CNT NOT = ZERO
049100        MOVE 'Y' TO WS-PERFECT-FLAG
049200        PERFORM 3410-PM-COMPARE-I THRU 3410-PM-COMPARE-F
049300            VARYING WS-IX FROM 1 BY 1
049400            UNTIL WS-IX > WS-EXP-CNT OR WS-PERFECT-FLAG = 'N'
049500     END-IF
049600
049700     IF WS-PERFECT-FLAG = 'Y'
049800        MOVE WS-EXP-CNT TO WS-MATCH-CNT
049900        IF WS-LANGUAGE = 'AR' AND CKREQ-STRICT-YES
050000           PERFORM 3420-PM-STRICT-CHECK-I
050100               THRU 3420-PM-STRICT-CHECK-F
050200               VARYING WS-IX FROM 1 BY 1
050300               UNTIL WS-IX > WS-EXP-CNT OR WS-FOUND
050400        END-IF
050500        IF NOT WS-FOUND
050600           MOVE 'SUCCESS' TO CKRES-FEEDBACK-TYPE
050700           MOVE 'Y'       TO CKRES-IS-CORRECT
050800        END-IF
050900        PERFORM 3800-MATCH-RATIO-I THRU 3800-MATCH-RATIO-F
051000        MOVE 'Y' TO WS-DONE-FLAG
051100     END-IF.
051200
051300 3400-PERFECT-MATCH-F. EXIT.
051400
051500 3410-PM-COMPARE-I.
051600
051700     IF WS-EXP-WORD-NORM (WS-IX) NOT = WS-SPK-WORD-NORM (WS-IX)
051800        MOVE 'N' TO WS-PERFECT-FLAG
051900     END-IF.
052000
052100 3410-PM-COMPARE-F. EXIT.
052200
052300 3420-PM-STRICT-CHECK-I.
052400
052500     PERFORM 2200-AR-BASE-MATCH-I THRU 2200-AR-BASE-MATCH-F
052600     IF WS-BASE-MATCH-FLAG = 'Y' AND WS-EXACT-MATCH-FLAG = 'N'
052700        SET WS-FOUND TO TRUE
052800        COMPUTE CKRES-ERROR-INDEX = WS-IX - 1
052900        MOVE WS-EXP-WORD-ORIG (WS-IX)   TO CKRES-ERROR-WORD
053000        MOVE 'MISPRONOUNCE'             TO CKRES-FEEDBACK-TYPE
053100        MOVE 'N'                        TO CKRES-IS-CORRECT
053200        MOVE 'Y'                        TO CKRES-DIACRITIC-WARN
053300        MOVE CKRES-ERROR-INDEX          TO CKRES-WARNING-INDEX
053400        MOVE WS-EXP-WORD-ORIG (WS-IX)   TO CKRES-WARNING-WORD
053500     END-IF.
053600
053700 3420-PM-STRICT-CHECK-F. EXIT.
053800
053900*---- R10 - ARMADO DE LA TABLA LCS (0:20 X 0:20) -----------------
054000 3500-BUILD-LCS-I.
054100
054200     INITIALIZE WS-LCS-TABLE
054300     PERFORM 3510-LCS-ROW-I THRU 3510-LCS-ROW-F
054400         VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > WS-EXP-CNT.
054500
054600 3500-BUILD-LCS-F. EXIT.
054700
054800 3510-LCS-ROW-I.
054900
055000     PERFORM 3520-LCS-CELL-I THRU 3520-LCS-CELL-F
055100         VARYING WS-SJ FROM 1 BY 1 UNTIL WS-SJ > WS-SPK-CNT.
055200
055300 3510-LCS-ROW-F. EXIT.
055400
055500 3520-LCS-CELL-I.
055600
055700     IF WS-EXP-WORD-NORM (WS-SI) = WS-SPK-WORD-NORM (WS-SJ)
055800        COMPUTE WS-LCS-CELL (WS-SI + 1, WS-SJ + 1) =
055900            WS-LCS-CELL (WS-SI, WS-SJ) + 1
056000     ELSE
056100        IF WS-LCS-CELL (WS-SI, WS-SJ + 1) >=
056200           WS-LCS-CELL (WS-SI + 1, WS-SJ)
056300           MOVE WS-LCS-CELL (WS-SI, WS-SJ + 1)
056400               TO WS-LCS-CELL (WS-SI + 1, WS-SJ + 1)
056500        ELSE
056600           MOVE WS-LCS-CELL (WS-SI + 1, WS-SJ)
056700               TO WS-LCS-CELL (WS-SI + 1, WS-SJ + 1)
056800        END-IF
056900     END-IF.
057000
057100 3520-LCS-CELL-F. EXIT.
057200
057300*---- R10 - RECORRIDO INVERSO (BACKTRACK) DE LA TABLA LCS --------
057400 3600-BACKTRACK-I.
057500
057600     MOVE WS-EXP-CNT TO WS-BI
057700     MOVE WS-SPK-CNT TO WS-BJ
057800     MOVE ZERO       TO WS-ALIGN-CNT
057900     PERFORM 3610-BACKTRACK-STEP-I THRU 3610-BACKTRACK-STEP-F
058000         UNTIL WS-BI = ZERO AND WS-BJ = ZERO.
058100
058200 3600-BACKTRACK-F. EXIT.
058300
058400 3610-BACKTRACK-STEP-I.
058500
058600     ADD 1 TO WS-ALIGN-CNT
058700     IF WS-BI > ZERO AND WS-BJ > ZERO
058800        AND WS-EXP-WORD-NORM (WS-BI) =
058900            WS-SPK-WORD-NORM (WS-BJ)
059000        MOVE 'M'  TO WS-ALIGN-TYPE (WS-ALIGN-CNT)
059100        MOVE WS-BI TO WS-ALIGN-EXP-IX (WS-ALIGN-CNT)
059200        MOVE WS-BJ TO WS-ALIGN-SPK-IX (WS-ALIGN-CNT)
059300        SUBTRACT 1 FROM WS-BI
059400        SUBTRACT 1 FROM WS-BJ
059500     ELSE
059600        IF WS-BI = ZERO
059700           PERFORM 3611-BT-INSERT-I THRU 3611-BT-INSERT-F
059800        ELSE
059900           IF WS-BJ = ZERO
060000              PERFORM 3612-BT-DELETE-I THRU 3612-BT-DELETE-F
060100           ELSE
060200              IF WS-LCS-CELL (WS-BI + 1, WS-BJ) >=
060300                 WS-LCS-CELL (WS-BI, WS-BJ + 1)
060400                 PERFORM 3611-BT-INSERT-I THRU 3611-BT-INSERT-F
060500              ELSE
060600                 PERFORM 3612-BT-DELETE-I THRU 3612-BT-DELETE-F
060700              END-IF
060800           END-IF
060900        END-IF
061000     END-IF.
061100
061200 3610-BACKTRACK-STEP-F. EXIT.
061300
061400 3611-BT-INSERT-I.
061500
061600     MOVE 'I'   TO WS-ALIGN-TYPE (WS-ALIGN-CNT)
061700     MOVE ZERO  TO WS-ALIGN-EXP-IX (WS-ALIGN-CNT)
061800     MOVE WS-BJ TO WS-ALIGN-SPK-IX (WS-ALIGN-CNT)
061900     SUBTRACT 1 FROM WS-BJ.
062000
062100 3611-BT-INSERT-F. EXIT.
062200
062300 3612-BT-DELETE-I.
062400
062500     MOVE 'D'   TO WS-ALIGN-TYPE (WS-ALIGN-CNT)
062600     MOVE WS-BI TO WS-ALIGN-EXP-IX (WS-ALIGN-CNT)
062700     MOVE ZERO  TO WS-ALIGN-SPK-IX (WS-ALIGN-CNT)
062800     SUBTRACT 1 FROM WS-BI.
062900
063000 3612-BT-DELETE-F. EXIT.
063100
063200*---- R10 - BARRE LA ALINEACION Y CLASIFICA EL PRIMER BLOQUE -----
063300 3700-SCAN-DIFF-I.
063400
063500     MOVE 'N' TO WS-BLOCK-DONE-FLAG
063600     MOVE 'N' TO WS-IN-BLOCK-FLAG
063700     MOVE 'N' TO WS-BLOCK-HAS-DEL
063800     MOVE 'N' TO WS-BLOCK-HAS-INS
063900     MOVE ZERO TO WS-BLOCK-FIRST-DEL-IX
064000     MOVE ZERO TO WS-BLOCK-NEXT-EXP-IX
064100
064200     PERFORM 3710-SCAN-STEP-I THRU 3710-SCAN-STEP-F
064300         VARYING WS-KX FROM WS-ALIGN-CNT BY -1
064400         UNTIL WS-KX < 1 OR WS-BLOCK-DONE
064500
064600     PERFORM 3750-CLASSIFY-BLOCK-I THRU 3750-CLASSIFY-BLOCK-F.
064700
064800 3700-SCAN-DIFF-F. EXIT.
064900
065000 3710-SCAN-STEP-I.
065100
065200     IF WS-ALIGN-MATCH (WS-KX)
065300        IF WS-IN-BLOCK
065400           MOVE WS-ALIGN-EXP-IX (WS-KX) TO WS-BLOCK-NEXT-EXP-IX
065500           SET WS-BLOCK-DONE TO TRUE
065600        END-IF
065700     ELSE
065800        SET WS-IN-BLOCK TO TRUE
065900        IF WS-ALIGN-DELETE (WS-KX)
066000           MOVE 'Y' TO WS-BLOCK-HAS-DEL
066100           IF WS-BLOCK-FIRST-DEL-IX = ZERO
066200              MOVE WS-ALIGN-EXP-IX (WS-KX)
066300                  TO WS-BLOCK-FIRST-DEL-IX
066400           END-IF
066500        END-IF
066600        IF WS-ALIGN-INSERT (WS-KX)
066700           MOVE 'Y' TO WS-BLOCK-HAS-INS
066800        END-IF
066900     END-IF.
067000
067100 3710-SCAN-STEP-F. EXIT.
067200
067300*     R10: BORRADO = SKIP; BORRADO+INSERCION = MISPRONOUNCE;
067400*     SOLO INSERCION = MISPRONOUNCE EN LA POSICION SIGUIENTE,
067500*     SI EXISTE (PEDIDO 2091: SI NO EXISTE, SE DA POR CORRECTA
067600*     LA LECTURA - NO HAY POSICION ESPERADA QUE SEÑALAR).
067700 3750-CLASSIFY-BLOCK-I.
067800
067900     IF WS-BLOCK-HAS-DEL = 'Y'
068000        COMPUTE CKRES-ERROR-INDEX = WS-BLOCK-FIRST-DEL-IX - 1
068100        MOVE WS-EXP-WORD-ORIG (WS-BLOCK-FIRST-DEL-IX)
068200            TO CKRES-ERROR-WORD
068300        MOVE 'N' TO CKRES-IS-CORRECT
068400        IF WS-BLOCK-HAS-INS = 'Y'
068500           MOVE 'MISPRONOUNCE' TO CKRES-FEEDBACK-TYPE
068600        ELSE
068700           MOVE 'SKIP' TO CKRES-FEEDBACK-TYPE
068800        END-IF
068900     ELSE
069000        IF WS-BLOCK-HAS-INS = 'Y'
069100           AND WS-BLOCK-NEXT-EXP-IX NOT = ZERO
069200           COMPUTE CKRES-ERROR-INDEX = WS-BLOCK-NEXT-EXP-IX - 1
069300           MOVE WS-EXP-WORD-ORIG (WS-BLOCK-NEXT-EXP-IX)
069400               TO CKRES-ERROR-WORD
069500           MOVE 'N' TO CKRES-IS-CORRECT
069600           MOVE 'MISPRONOUNCE' TO CKRES-FEEDBACK-TYPE
069700        ELSE
069800           MOVE 'Y' TO CKRES-IS-CORRECT
069900           MOVE 'SUCCESS' TO CKRES-FEEDBACK-TYPE
070000        END-IF
070100     END-IF.
070200
070300 3750-CLASSIFY-BLOCK-F. EXIT.
070400
070500*---- R11 - RAZON DE COINCIDENCIA -------------------------------
070600 3800-MATCH-RATIO-I.
070700
070800     IF (WS-EXP-CNT + WS-SPK-CNT) = ZERO
070900        MOVE ZERO TO CKRES-MATCHED-RATIO
071000     ELSE
071100        COMPUTE CKRES-MATCHED-RATIO ROUNDED =
071200            (2 * WS-MATCH-CNT) / (WS-EXP-CNT + WS-SPK-CNT)
071300     END-IF.
071400
071500 3800-MATCH-RATIO-F. EXIT.
