000100****************************************************************
000200*     COPY SESAT                                               *
000300*     LAYOUT INTENTO DE LECTURA SOBRE UNA SESION                *
000400*     LARGO REGISTRO = 120 BYTES                                *
000500****************************************************************
000600*   1995-05-16  MLM  ALTA INICIAL DEL LAYOUT (CLASE 53S)        *
000700****************************************************************
000800 01  WS-REG-SESAT.
000900*     POSICION RELATIVA (1:8)   SESION A LA QUE PERTENECE
001000     03  SESAT-SESSION-ID       PIC X(08)   VALUE SPACES.
001100*     POSICION RELATIVA (9:100) LO QUE DIJO EL NIÑO/A
001200     03  SESAT-SPOKEN           PIC X(100)  VALUE SPACES.
001300*     VISTA POR CARACTER, MISMO USO QUE CKREQ-SPK-BYTES
001400     03  SESAT-SPK-BYTES REDEFINES SESAT-SPOKEN.
001500         05  SESAT-SPK-BYTE     PIC X       OCCURS 100.
001600*     POSICION RELATIVA (109:3) CONFIANZA (9.99=NO INFORMADA)
001700     03  SESAT-CONFIDENCE       PIC 9V99    VALUE 9.99.
001800*     POSICION RELATIVA (112:9) RELLENO A 120 BYTES
001900     03  FILLER                 PIC X(09)   VALUE SPACES.
