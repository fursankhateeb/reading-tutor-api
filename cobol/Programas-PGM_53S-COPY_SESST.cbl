000100****************************************************************
000200*     COPY SESST                                               *
000300*     LAYOUT ESTADO DE SESION DE LECTURA (ALMACEN CLAVEADO)     *
000400*     UNA OCURRENCIA = UNA SESION.  USADO COMO AREA DE LINKAGE  *
000500*     DE PGMSESST Y COMO RENGLON DE SU TABLA INTERNA.           *
000600****************************************************************
000700*   1995-05-20  MLM  ALTA INICIAL DEL LAYOUT (CLASE 53S)        *
000800*   1997-02-11  JCP  AGREGADO SESST-IN-USE PARA MANEJO DE       *
000900*                    RENGLONES LIBRES/OCUPADOS EN LA TABLA      *
001000*   1999-01-11  RQF  Y2K - REVISADO, SIN CAMPOS DE FECHA AQUI   *
001050*   2003-06-19  DLR  SESST-SENT-TAB LLEVADO A 1000 RENGLONES    *
001060*                    PARA IGUALAR EL TOPE DE ORACIONES DEL      *
001070*                    CUENTO (PEDIDO 2231, VER WS-MAX-SENTS EN   *
001080*                    PGMSESEN)                                 *
001090*   2003-06-19  DLR  SESST-ERRLOG-TAB Y SESST-ERRLOG-OVFL-CNT   *
001100*                    AGREGADOS PARA QUE LA BITACORA DE ERRORES  *
001110*                    NO CORTE EN SILENCIO CUANDO LOS REINTENTOS *
001120*                    SUPERAN LA CANTIDAD DE ORACIONES (PEDIDO   *
001130*                    2231)                                     *
001140****************************************************************
001200 01  WS-REG-SESST.
001300*     POSICION (1:8) CLAVE UNICA DE SESION
001400     03  SESST-SESSION-ID       PIC X(08)   VALUE SPACES.
001500*     VISTA PREFIJO/SUFIJO DE LA CLAVE (SITIO + SECUENCIA),
001600*     USADA POR PGMSESST PARA ARMAR LA CLAVE DE BUSQUEDA
001700     03  SESST-SID-PARTS REDEFINES SESST-SESSION-ID.
001800         05  SESST-SID-PREFIX   PIC X(04).
001900         05  SESST-SID-SUFFIX   PIC X(04).
002000*     POSICION (9:2)  IDIOMA FIJADO AL INICIO DE LA SESION
002100     03  SESST-LANGUAGE         PIC X(02)   VALUE SPACES.
002200*     POSICION (11:1) MODO ESTRICTO, FIJADO AL INICIO
002300     03  SESST-STRICT-FLAG      PIC X(01)   VALUE 'N'.
002400*     POSICION (12:1) RENGLON OCUPADO/LIBRE (USO INTERNO)
002500     03  SESST-IN-USE-FLAG      PIC X(01)   VALUE 'N'.
002600     88  SESST-IN-USE                   VALUE 'Y'.
002700     88  SESST-FREE                     VALUE 'N'.
002800*     CANTIDAD DE ORACIONES DEL CUENTO
002900     03  SESST-TOTAL-SENT       PIC 9(04)   COMP VALUE ZERO.
003000*     INDICE (BASE 0) DE LA PROXIMA ORACION A LEER
003100     03  SESST-CURRENT-IDX      PIC 9(04)   COMP VALUE ZERO.
003200*     CANTIDAD DE ERRORES REGISTRADOS EN LA SESION (RENGLONES
003210*     REALMENTE GRABADOS EN SESST-ERRLOG-TAB, TOPE 1000)
003300     03  SESST-ERROR-CNT        PIC 9(04)   COMP VALUE ZERO.
003400*     TABLA DE ORACIONES DEL CUENTO (TOPE = MAX-SESSION-SIZE,
003500*     IGUAL AL LIMITE DE ORACIONES POR CUENTO DE PGMSESEN)
003600     03  SESST-SENT-TAB         PIC X(100)  OCCURS 1000
003700                                 VALUE SPACES.
003800*     BITACORA DE ERRORES (TOPE PRACTICO = 1000 RENGLONES; UNA
003900*     MISMA ORACION REINTENTADA PUEDE GENERAR VARIOS ERRORES,
003910*     POR LO QUE LA BITACORA PUEDE LLENARSE ANTES DE TERMINAR
003920*     EL CUENTO.  DE OCURRIR, SESST-ERRLOG-OVFL-CNT SIGUE
003930*     CONTANDO LOS ERRORES ADICIONALES SIN GRABARLOS, PARA QUE
003940*     EL TOTAL DE ERRORES DEL PIE DE REPORTE (VER 4900 EN
003950*     PGMSESEN) NUNCA QUEDE CALLADO POR EL TOPE DE LA TABLA)
004000     03  SESST-ERRLOG-TAB OCCURS 1000.
004100         05  SESST-ERR-SENT-IDX PIC 9(04)   VALUE ZERO.
004200         05  SESST-ERR-SENTENCE PIC X(100)  VALUE SPACES.
004300         05  SESST-ERR-FEEDBACK PIC X(12)   VALUE SPACES.
004400         05  SESST-ERR-WORD     PIC X(30)   VALUE SPACES.
004450*     CANTIDAD DE ERRORES QUE NO ENTRARON EN SESST-ERRLOG-TAB
004480     03  SESST-ERRLOG-OVFL-CNT  PIC 9(04)   COMP VALUE ZERO.
004500*     RELLENO DE USO FUTURO
004600     03  FILLER                 PIC X(04)   VALUE SPACES.
