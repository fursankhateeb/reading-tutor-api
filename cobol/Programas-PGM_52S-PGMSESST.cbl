000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSESST.
000300 AUTHOR. R. QUISPE FLORES.
000400 INSTALLATION. BANCO CAF - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 14/05/1995.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800
000900****************************************************************
001000*    PGMSESST - ALMACEN CLAVEADO DE SESIONES DE LECTURA          *
001100*    ========================================================    *
001200*  RUTINA LLAMADA (CALL) QUE MANTIENE EN UNA TABLA INTERNA EL    *
001300*  ESTADO DE CADA SESION DE LECTURA ACTIVA DURANTE LA CORRIDA.   *
001400*  NO HAY ARCHIVO NI BASE DE DATOS: LA TABLA VIVE MIENTRAS DURA  *
001500*  LA EJECUCION DE PGMSESEN (UN JUEGO DE WORKING-STORAGE POR     *
001600*  CORRIDA).                                                     *
001700*                                                                 
001800*  FUNCIONES (WS-LK-FUNCTION):                                   *
001900*     'CREA' - ALTA DE SESION NUEVA EN LA PRIMER FILA LIBRE      *
002000*     'FETC' - BUSQUEDA POR SESST-SESSION-ID                     *
002100*     'UPDT' - ACTUALIZACION DEL AVANCE Y LA BITACORA DE ERRORES *
002200*     'DELE' - BAJA (LIBERA LA FILA)                             *
002300*  WS-LK-STATUS DEVUELTO: '0' OK, '1' NO ENCONTRADA,             *
002400*                         '2' TABLA LLENA, '9' FUNCION INVALIDA  *
002500****************************************************************
002600*  BITACORA DE CAMBIOS                                          *
002700*  ---------------------------------------------------------    *
002800*  14/05/95  RQF  ALTA INICIAL (CLASE 52S) - CREA/FETC           *SESST001
002900*  22/05/95  RQF  AGREGADO UPDT/DELE                             *SESST001
003000*  11/02/97  JCP  PEDIDO 1301: TOPE DE TABLA A 20 SESIONES       *SESST001
003100*                 SIMULTANEAS (ANTES SIN TOPE, RIESGO DE         *
003200*                 DESBORDE)                                      *
003300*  11/01/99  RQF  Y2K - REVISADO, SIN CAMPOS DE FECHA AQUI       *SESST001
003400*  14/04/00  DLR  PEDIDO 1877: REVISADO JUNTO CON PGMSESEN - EL  *SESST001
003500*                 COPY SESST EN ESTE PROGRAMA YA TRAIA TODOS LOS
003600*                 CAMPOS, SIN CAMBIOS ACA
003700*  21/09/00  JCP  AUDITORIA GENERAL POST-PRODUCCION - SIN         SESST001
003800*                 HALLAZGOS EN CREA/FETC/UPDT/DELE
003900*  09/02/01  RQF  PEDIDO 2004: WS-SEARCH-KEY-TXT NO SE LIMPIABA   SESST001
004000*                 ENTRE BUSQUEDAS, PODIA MOSTRAR PREFIJO/SUFIJO
004100*                 VIEJO EN EL DISPLAY DE 'SESION NO ENCONTRADA'
004200*                 SI LA CORRIDA SIGUIENTE FALLABA ANTES DE MOVER
004300*                 UNA CLAVE NUEVA; CORREGIDO EN 2000-BUSCAR-I
004400*  19/06/03  DLR  PEDIDO 2231: WS-MAX-SENTS AGREGADO (1000) Y     SESST001
004500*                 USADO EN LUGAR DEL 50 FIJO PARA RECORRER
004600*                 SESST-SENT-TAB/SESST-ERRLOG-TAB, IGUALANDO EL
004700*                 TOPE DE ORACIONES DE PGMSESEN; SE PROPAGA
004800*                 TAMBIEN TSST-ERRLOG-OVFL-CNT EN CREA/FETC/UPDT
004900*  12/11/04  RQF  PEDIDO 2390: REVISION DE RENDIMIENTO DEL LOTE   SESST001
005000*                 NOCTURNO - SIN CAMBIOS DE CODIGO
005100****************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500
005600 SPECIAL-NAMES.
005700     CLASS WS-CLASS-ALPHA-UPPER IS 'A' THRU 'Z'.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 WORKING-STORAGE SECTION.
006700*=======================*
006800
006900 77  WS-MAX-SESSIONS         PIC 9(02)  COMP VALUE 20.
007000 77  WS-MAX-SENTS            PIC 9(04)  COMP VALUE 1000.
007100 77  WS-IX                   PIC S9(02) COMP VALUE ZERO.
007200 77  WS-JX                   PIC S9(04) COMP VALUE ZERO.
007300 77  WS-FOUND-FLAG           PIC X      VALUE 'N'.
007400     88  WS-FOUND                       VALUE 'Y'.
007500
007600*----------- CLAVE DE BUSQUEDA (PARA MENSAJES DE DIAGNOSTICO) ---
007700 01  WS-SEARCH-KEY.
007800     03  WS-SEARCH-KEY-TXT   PIC X(08)  VALUE SPACES.
007900     03  FILLER              PIC X(01)  VALUE SPACE.
008000 01  WS-SEARCH-KEY-PARTS REDEFINES WS-SEARCH-KEY.
008100     03  WS-SEARCH-PREFIX    PIC X(04).
008200     03  WS-SEARCH-SUFFIX    PIC X(04).
008300     03  FILLER              PIC X(01).
008400
008500*----------- TABLA INTERNA DE SESIONES (20 FILAS) ---------------
008600*     MISMO LAYOUT QUE COPY SESST, RENOMBRADO SESST- A TSST-
008700*     PARA CONVIVIR CON LA COPIA DE LINKAGE SIN CHOQUE DE
008800*     NOMBRES (TECNICA COPY...REPLACING).
008900 01  WS-SESST-TAB.
009000     COPY SESST REPLACING ==01 WS-REG-SESST.==
009100                        BY ==03 WS-SESST-ROW OCCURS 20.==
009200                           ==SESST-== BY ==TSST-==.
009300
009400*----------- LINKAGE SECTION -------------------------------------
009500 LINKAGE SECTION.
009600 01  WS-LK-FUNCTION          PIC X(04).
009700 01  WS-LK-STATUS            PIC X(01).
009800     88  WS-LK-OK                       VALUE '0'.
009900     88  WS-LK-NOTFOUND                 VALUE '1'.
010000     88  WS-LK-FULL                     VALUE '2'.
010100     88  WS-LK-INVALID                  VALUE '9'.
010200*     COPY SESST (VER Programas-PGM_53S-COPY_SESST)
010300     COPY SESST.
010400
010500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010600 PROCEDURE DIVISION USING WS-LK-FUNCTION WS-LK-STATUS
010700                           WS-REG-SESST.
010800
010900 MAIN-PROGRAM-I.
011000
011100     EVALUATE WS-LK-FUNCTION
011200        WHEN 'CREA'
011300           PERFORM 1000-CREAR-I THRU 1000-CREAR-F
011400        WHEN 'FETC'
011500           PERFORM 2000-BUSCAR-I THRU 2000-BUSCAR-F
011600        WHEN 'UPDT'
011700           PERFORM 3000-ACTUALIZAR-I THRU 3000-ACTUALIZAR-F
011800        WHEN 'DELE'
011900           PERFORM 4000-BORRAR-I THRU 4000-BORRAR-F
012000        WHEN OTHER
012100           MOVE '9' TO WS-LK-STATUS
012200           DISPLAY '* PGMSESST - FUNCION INVALIDA: '
012300               WS-LK-FUNCTION
012400     END-EVALUATE.
012500
012600 MAIN-PROGRAM-F. GOBACK.
012700
012800*---- CREA - ALTA DE SESION EN LA PRIMER FILA LIBRE --------------
012900 1000-CREAR-I.
013000
013100     MOVE 'N' TO WS-FOUND-FLAG
013200     PERFORM 1100-BUSCAR-LIBRE-I THRU 1100-BUSCAR-LIBRE-F
013300         VARYING WS-IX FROM 1 BY 1
013400         UNTIL WS-IX > WS-MAX-SESSIONS OR WS-FOUND
013500
013600     IF WS-FOUND
013700        PERFORM 1200-INICIALIZAR-FILA-I
013800           THRU 1200-INICIALIZAR-FILA-F
013900        MOVE '0' TO WS-LK-STATUS
014000     ELSE
014100        MOVE '2' TO WS-LK-STATUS
014200        DISPLAY '* PGMSESST - TABLA DE SESIONES LLENA'
014300     END-IF.
014400
014500 1000-CREAR-F. EXIT.
014600
014700 1100-BUSCAR-LIBRE-I.
014800
014900     IF TSST-FREE (WS-IX)
015000        SET WS-FOUND TO TRUE
015100     END-IF.
015200
015300 1100-BUSCAR-LIBRE-F. EXIT.
015400
015500 1200-INICIALIZAR-FILA-I.
015600
015700     MOVE SESST-SESSION-ID  TO TSST-SESSION-ID (WS-IX)
015800     MOVE SESST-LANGUAGE    TO TSST-LANGUAGE (WS-IX)
015900     MOVE SESST-STRICT-FLAG TO TSST-STRICT-FLAG (WS-IX)
016000     MOVE SESST-TOTAL-SENT  TO TSST-TOTAL-SENT (WS-IX)
016100     MOVE ZERO              TO TSST-CURRENT-IDX (WS-IX)
016200     MOVE ZERO              TO TSST-ERROR-CNT (WS-IX)
016300     MOVE ZERO              TO TSST-ERRLOG-OVFL-CNT (WS-IX)
016400     MOVE 'Y'               TO TSST-IN-USE-FLAG (WS-IX)
016500
016600     PERFORM 1210-COPIAR-ORACIONES-I THRU 1210-COPIAR-ORACIONES-F
016700         VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX > WS-MAX-SENTS
016800
016900     PERFORM 1220-LIMPIAR-ERRLOG-I THRU 1220-LIMPIAR-ERRLOG-F
017000         VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX > WS-MAX-SENTS.
017100
017200 1200-INICIALIZAR-FILA-F. EXIT.
017300
017400 1210-COPIAR-ORACIONES-I.
017500
017600     MOVE SESST-SENT-TAB (WS-JX)
017700         TO TSST-SENT-TAB (WS-IX, WS-JX).
017800
017900 1210-COPIAR-ORACIONES-F. EXIT.
018000
018100 1220-LIMPIAR-ERRLOG-I.
018200
018300     MOVE ZERO   TO TSST-ERR-SENT-IDX (WS-IX, WS-JX)
018400     MOVE SPACES TO TSST-ERR-SENTENCE (WS-IX, WS-JX)
018500     MOVE SPACES TO TSST-ERR-FEEDBACK (WS-IX, WS-JX)
018600     MOVE SPACES TO TSST-ERR-WORD (WS-IX, WS-JX).
018700
018800 1220-LIMPIAR-ERRLOG-F. EXIT.
018900
019000*---- FETC - BUSQUEDA POR SESST-SESSION-ID -----------------------
019100 2000-BUSCAR-I.
019200
019300     MOVE 'N' TO WS-FOUND-FLAG
019400     PERFORM 2100-BUSCAR-FILA-I THRU 2100-BUSCAR-FILA-F
019500         VARYING WS-IX FROM 1 BY 1
019600         UNTIL WS-IX > WS-MAX-SESSIONS OR WS-FOUND
019700
019800     IF WS-FOUND
019900        PERFORM 2200-COPIAR-A-LINKAGE-I
020000           THRU 2200-COPIAR-A-LINKAGE-F
020100        MOVE '0' TO WS-LK-STATUS
020200     ELSE
020300        MOVE SESST-SESSION-ID TO WS-SEARCH-KEY-TXT
020400        DISPLAY '* PGMSESST - SESION NO ENCONTRADA: '
020500            WS-SEARCH-PREFIX '-' WS-SEARCH-SUFFIX
020600        MOVE '1' TO WS-LK-STATUS
020700     END-IF.
020800
020900 2000-BUSCAR-F. EXIT.
021000
021100 2100-BUSCAR-FILA-I.
021200
021300     IF TSST-IN-USE (WS-IX)
021400             AND TSST-SESSION-ID (WS-IX) = SESST-SESSION-ID
021500        SET WS-FOUND TO TRUE
021600     END-IF.
021700
021800 2100-BUSCAR-FILA-F. EXIT.
021900
022000 2200-COPIAR-A-LINKAGE-I.
022100
022200     MOVE TSST-SESSION-ID (WS-IX)  TO SESST-SESSION-ID
022300     MOVE TSST-LANGUAGE (WS-IX)    TO SESST-LANGUAGE
022400     MOVE TSST-STRICT-FLAG (WS-IX) TO SESST-STRICT-FLAG
022500     MOVE TSST-TOTAL-SENT (WS-IX)  TO SESST-TOTAL-SENT
022600     MOVE TSST-CURRENT-IDX (WS-IX) TO SESST-CURRENT-IDX
022700     MOVE TSST-ERROR-CNT (WS-IX)   TO SESST-ERROR-CNT
022800     MOVE TSST-ERRLOG-OVFL-CNT (WS-IX)
022900         TO SESST-ERRLOG-OVFL-CNT
023000
023100     PERFORM 2210-COPIAR-ORAC-SAL-I THRU 2210-COPIAR-ORAC-SAL-F
023200         VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX > WS-MAX-SENTS
023300
023400     PERFORM 2220-COPIAR-ERRLOG-SAL-I
023500         THRU 2220-COPIAR-ERRLOG-SAL-F
023600         VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX > WS-MAX-SENTS.
023700
023800 2200-COPIAR-A-LINKAGE-F. EXIT.
023900
024000 2210-COPIAR-ORAC-SAL-I.
024100
024200     MOVE TSST-SENT-TAB (WS-IX, WS-JX)
024300         TO SESST-SENT-TAB (WS-JX).
024400
024500 2210-COPIAR-ORAC-SAL-F. EXIT.
024600
024700 2220-COPIAR-ERRLOG-SAL-I.
024800
024900     MOVE TSST-ERR-SENT-IDX (WS-IX, WS-JX)
025000         TO SESST-ERR-SENT-IDX (WS-JX)
025100     MOVE TSST-ERR-SENTENCE (WS-IX, WS-JX)
025200         TO SESST-ERR-SENTENCE (WS-JX)
025300     MOVE TSST-ERR-FEEDBACK (WS-IX, WS-JX)
025400         TO SESST-ERR-FEEDBACK (WS-JX)
025500     MOVE TSST-ERR-WORD (WS-IX, WS-JX)
025600         TO SESST-ERR-WORD (WS-JX).
025700
025800 2220-COPIAR-ERRLOG-SAL-F. EXIT.
025900
026000*---- UPDT - GRABA EL AVANCE Y LA BITACORA DE ERRORES ------------
026100 3000-ACTUALIZAR-I.
026200
026300     MOVE 'N' TO WS-FOUND-FLAG
026400     PERFORM 2100-BUSCAR-FILA-I THRU 2100-BUSCAR-FILA-F
026500         VARYING WS-IX FROM 1 BY 1
026600         UNTIL WS-IX > WS-MAX-SESSIONS OR WS-FOUND
026700
026800     IF WS-FOUND
026900        MOVE SESST-CURRENT-IDX TO TSST-CURRENT-IDX (WS-IX)
027000        MOVE SESST-ERROR-CNT   TO TSST-ERROR-CNT (WS-IX)
027100        MOVE SESST-ERRLOG-OVFL-CNT
027200            TO TSST-ERRLOG-OVFL-CNT (WS-IX)
027300        PERFORM 3100-COPIAR-ERRLOG-ENT-I
027400            THRU 3100-COPIAR-ERRLOG-ENT-F
027500            VARYING WS-JX FROM 1 BY 1 UNTIL WS-JX > WS-MAX-SENTS
027600        MOVE '0' TO WS-LK-STATUS
027700     ELSE
027800        MOVE '1' TO WS-LK-STATUS
027900     END-IF.
028000
028100 3000-ACTUALIZAR-F. EXIT.
028200
028300 3100-COPIAR-ERRLOG-ENT-I.
028400
028500     MOVE SESST-ERR-SENT-IDX (WS-JX)
028600         TO TSST-ERR-SENT-IDX (WS-IX, WS-JX)
028700     MOVE SESST-ERR-SENTENCE (WS-JX)
028800         TO TSST-ERR-SENTENCE (WS-IX, WS-JX)
028900     MOVE SESST-ERR-FEEDBACK (WS-JX)
029000         TO TSST-ERR-FEEDBACK (WS-IX, WS-JX)
029100     MOVE SESST-ERR-WORD (WS-JX)
029200         TO TSST-ERR-WORD (WS-IX, WS-JX).
029300
029400 3100-COPIAR-ERRLOG-ENT-F. EXIT.
029500
029600*---- DELE - LIBERA LA FILA --------------------------------------
029700 4000-BORRAR-I.
029800
029900     MOVE 'N' TO WS-FOUND-FLAG
030000     PERFORM 2100-BUSCAR-FILA-I THRU 2100-BUSCAR-FILA-F
030100         VARYING WS-IX FROM 1 BY 1
030200         UNTIL WS-IX > WS-MAX-SESSIONS OR WS-FOUND
030300
030400     IF WS-FOUND
030500        MOVE 'N'    TO TSST-IN-USE-FLAG (WS-IX)
030600        MOVE SPACES TO TSST-SESSION-ID (WS-IX)
030700        MOVE '0' TO WS-LK-STATUS
030800     ELSE
030900        MOVE '1' TO WS-LK-STATUS
031000     END-IF.
031100
031200 4000-BORRAR-F. EXIT.
