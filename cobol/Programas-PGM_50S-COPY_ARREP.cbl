000100****************************************************************
000200*     COPY ARREP                                               *
000300*     REPERTORIO DE CARACTERES ARABES (CODIGO DE UN SOLO BYTE)  *
000400*     COMPARTIDO ENTRE PGMRDCHK (DETECCION POR ORACION) Y        *
000500*     PGMSESEN (DETECCION SOBRE EL CUENTO COMPLETO AL DAR DE    *
000600*     ALTA UNA SESION) PARA QUE AMBOS USEN LA MISMA TABLA.      *
000700****************************************************************
000800*   1997-07-22  JCP  EXTRAIDO DE PGMRDCHK A COPY PROPIA PARA    *
000900*                    QUE PGMSESEN LA REUTILICE SIN DUPLICAR EL  *
001000*                    LITERAL (PEDIDO 1583)                      *
001100****************************************************************
001200 01  WS-ARABIC-REPERTOIRE.
001300     03  WS-ARABIC-REP-STR   PIC X(24) VALUE
001400             '{}`^[]#$%&@=+<>_:;~|()*/'.
001500     03  WS-ARABIC-REP-BYTES REDEFINES WS-ARABIC-REP-STR.
001600         05  WS-ARABIC-REP-BYTE  PIC X   OCCURS 24.
001650     03  FILLER              PIC X(01)   VALUE SPACE.
