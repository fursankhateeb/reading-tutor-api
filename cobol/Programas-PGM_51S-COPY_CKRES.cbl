000100****************************************************************
000200*     COPY CKRES                                               *
000300*     LAYOUT RESULTADO DE CORRECCION DE LECTURA                *
000400*     LARGO REGISTRO = 100 BYTES                                *
000500****************************************************************
000600*   1994-03-04  MLM  ALTA INICIAL DEL LAYOUT (CLASE 51S)        *
000700*   1997-11-08  JCP  AGREGADO BLOQUE DE ALERTA DE DIACRITICOS   *
000800****************************************************************
000900 01  WS-REG-CKRES.
001000*     POSICION RELATIVA (1:8)   ECO DEL REQ-ID
001100     03  CKRES-RES-ID           PIC X(08)   VALUE SPACES.
001200*     POSICION RELATIVA (9:1)   'Y'/'N'
001300     03  CKRES-IS-CORRECT       PIC X(01)   VALUE 'N'.
001400     88  CKRES-CORRECT-YES              VALUE 'Y'.
001500     88  CKRES-CORRECT-NO                VALUE 'N'.
001600*     POSICION RELATIVA (10:3)  INDICE (BASE 0) PRIMER ERROR
001700     03  CKRES-ERROR-INDEX      PIC 9(03)   VALUE ZEROS.
001800*     ALTA VISTA NUMERICA/EDICION DEL INDICE PARA EL LISTADO
001900*     DE RESULTADOS DEL LOTE (VER 6000-GRABAR-SALIDA-I)
002000     03  CKRES-ERR-IDX-ED REDEFINES CKRES-ERROR-INDEX
002100                                 PIC ZZ9.
002200*     POSICION RELATIVA (13:30) PALABRA ESPERADA EN EL ERROR
002300     03  CKRES-ERROR-WORD       PIC X(30)   VALUE SPACES.
002400*     POSICION RELATIVA (43:12) TIPO DE RETROALIMENTACION
002500     03  CKRES-FEEDBACK-TYPE    PIC X(12)   VALUE SPACES.
002600     88  CKRES-FDBK-SUCCESS             VALUE 'SUCCESS'.
002700     88  CKRES-FDBK-SKIP                VALUE 'SKIP'.
002800     88  CKRES-FDBK-MISPRON             VALUE 'MISPRONOUNCE'.
002900     88  CKRES-FDBK-HESITATE            VALUE 'HESITATION'.
003000*     POSICION RELATIVA (55:2)  EN / AR
003100     03  CKRES-LANGUAGE         PIC X(02)   VALUE SPACES.
003200*     POSICION RELATIVA (57:4)  RAZON DE COINCIDENCIA 0-1
003300     03  CKRES-MATCHED-RATIO    PIC 9V999   VALUE ZEROS.
003400*     POSICION RELATIVA (61:1)  'Y' = HALLO DIFERENCIA DIACRIT.
003500     03  CKRES-DIACRITIC-WARN   PIC X(01)   VALUE 'N'.
003600     88  CKRES-DIAC-WARN-YES            VALUE 'Y'.
003700*     POSICION RELATIVA (62:3)  INDICE DE LA PALABRA DE ALERTA
003800     03  CKRES-WARNING-INDEX    PIC 9(03)   VALUE ZEROS.
003900*     POSICION RELATIVA (65:30) PALABRA DE ALERTA (ORIGINAL)
004000     03  CKRES-WARNING-WORD     PIC X(30)   VALUE SPACES.
004100*     POSICION RELATIVA (95:6)  RELLENO A 100 BYTES
004200     03  FILLER                 PIC X(06)   VALUE SPACES.
