000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSESEN.
000300 AUTHOR. J. C. PEREYRA.
000400 INSTALLATION. BANCO CAF - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 01/06/1995.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800
000900****************************************************************
001000*    PGMSESEN - MOTOR DE SESION DE LECTURA (LOTE)                *
001100*    ========================================================    *
001200*  CORRIDA DE LOTE QUE:                                          *
001300*    1) DA DE ALTA UNA SESION POR CADA CUENTO DEL ARCHIVO DE     *
001400*       CUENTOS (DDSTORY), PARTIENDOLO EN ORACIONES Y            *
001500*       DETECTANDO EL IDIOMA CUANDO NO VIENE FORZADO;            *
001600*    2) PROCESA CADA INTENTO DE LECTURA DEL ARCHIVO DE INTENTOS  *
001700*       (DDATT) CONTRA LA ORACION VIGENTE DE SU SESION, LLAMANDO *
001800*       A PGMRDCHK Y AVANZANDO O REGISTRANDO EL ERROR SEGUN      *
001900*       CORRESPONDA;                                              
002000*    3) EMITE AL FINAL UN REPORTE RESUMEN POR SESION (DDSUMRPT)  *
002100*       CON EL DETALLE DE ERRORES Y LOS TOTALES GENERALES.       *
002200*                                                                 
002300*  EL ESTADO DE CADA SESION SE MANTIENE VIA CALL A PGMSESST      *
002400*  (ALTA/BUSQUEDA/ACTUALIZACION); ESTE PROGRAMA NO GUARDA         
002500*  ESTADO DE SESION POR SI MISMO, SOLO LA LISTA DE CLAVES DADAS  *
002600*  DE ALTA EN ESTA CORRIDA (WS-SESSION-LIST) PARA PODER EMITIR   *
002700*  EL RESUMEN AL FINAL.                                           
002800****************************************************************
002900*  BITACORA DE CAMBIOS                                          *
003000*  ---------------------------------------------------------    *
003100*  01/06/95  JCP  ALTA INICIAL - PARTIDO DE CUENTOS EN ORACIONES *SESEN001
003200*                 Y ALTA DE SESION (CLASE 53S)                   *
003300*  19/06/95  JCP  PROCESO DE INTENTOS Y AVANCE DE SESION         *SESEN001
003400*  30/06/95  JCP  REPORTE RESUMEN POR SESION Y TOTALES GENERALES *SESEN001
003500*  08/09/97  MLM  PEDIDO 1301: TOPE PRACTICO DE 50 ORACIONES POR *SESEN001
003600*                 CUENTO (ACOTADO POR STORY-TEXT DE 1000 BYTES   *
003700*                 Y POR EL RENGLON DE LA TABLA DE SESION),       *
003800*                 CUENTOS CON MAS ORACIONES SE RECHAZAN ENTEROS  *
003900*  11/01/99  RQF  Y2K - REVISADO, SIN CAMPOS DE FECHA AQUI       *SESEN001
004000*  22/03/00  DLR  PEDIDO 1877: FALTABA EL COPY STORY EN WORKING- *SESEN001
004100*                 STORAGE (SE ARRASTRABA DEL FD, PERO NINGUN     *
004200*                 CAMPO DE LA ORACION QUEDABA DECLARADO); ALTA   *
004300*                 DEL COPY EN ESTE PROGRAMA                      *
004400*  30/08/00  DLR  AUDITORIA GENERAL POST-PRODUCCION - SIN     *   SESEN001
004500*                 HALLAZGOS EN EL PARTIDO DE ORACIONES NI EN EL  *
004600*                 DETECTOR DE IDIOMA                              *
004700*  17/01/01  MLM  PEDIDO 2004: EL PIE DE SESION Y LOS TOTALES *   SESEN001
004800*                 GENERALES CONTABAN 'FS-SUM' EN LUGAR DE         *
004900*                 WS-CUENTA-LINEA PARA EL SALTO DE TITULO EN LA   *
005000*                 PRIMER PAGINA; CORREGIDO                        *
005100*  19/06/03  DLR  PEDIDO 2231: WS-MAX-SENTS LLEVADO DE 50 A 1000 *SESEN001
005200*                 ORACIONES (MAX-SESSION-SIZE); SESST-ERRLOG-TAB  *
005300*                 AMPLIADA EN LA MISMA MEDIDA CON CONTADOR DE      *
005400*                 DESBORDE PARA QUE UN CUENTO CON MUCHOS REINTENTOS*
005500*                 NO PIERDA ERRORES DEL TOTAL DE LA SESION         *
005600*  12/11/04  RQF  PEDIDO 2390: REVISION DE RENDIMIENTO DEL LOTE * SESEN001
005700*                 NOCTURNO - SIN CAMBIOS DE CODIGO                 *
005800*  14/03/05  DLR  PEDIDO 2504: EL PIE DE SESION Y LOS TOTALES    *SESEN001
005900*                 GENERALES SOLO SUMABAN SESST-ERROR-CNT, SIN     *
006000*                 CONTAR SESST-ERRLOG-OVFL-CNT; UNA SESION CON    *
006100*                 MAS DE 1000 ERRORES REGISTRADOS PERDIA LOS      *
006200*                 EXCEDENTES EN LA EXACTITUD Y EN EL TOTAL DE LA  *
006300*                 CORRIDA; CORREGIDO EN 4100/4130/4900            *
006400*  05/09/06  RQF  PEDIDO 2588: EL PASO 6 DE PROCESO DE INTENTOS  *SESEN001
006500*                 (AVANCE, ORACION SIGUIENTE Y PROGRESO) NO SE    *
006600*                 INFORMABA; AGREGADO PARRAFO 3150 QUE CALCULA EL *
006700*                 PROGRESO Y GRABA UNA LINEA DE TRAZA POR CADA    *
006800*                 INTENTO EN DDSUMRPT                             *
006900****************************************************************
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT STORYF   ASSIGN DDSTORY
008000                      FILE STATUS IS FS-STORY.
008100     SELECT ATTF     ASSIGN DDATT
008200                      FILE STATUS IS FS-ATT.
008300     SELECT SUMRPT   ASSIGN DDSUMRPT
008400                      FILE STATUS IS FS-SUM.
008500
008600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  STORYF
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300 01  REG-STORY                  PIC X(1020).
009400
009500 FD  ATTF
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 01  REG-SESAT-LIN              PIC X(120).
009900
010000 FD  SUMRPT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300 01  REG-SUMRPT                 PIC X(132).
010400
010500 WORKING-STORAGE SECTION.
010600*=======================*
010700
010800*----------- STATUS DE ARCHIVO Y BANDERAS DE FIN -----------------
010900 77  FS-STORY                   PIC X(02)  VALUE SPACES.
011000 77  FS-ATT                     PIC X(02)  VALUE SPACES.
011100 77  FS-SUM                     PIC X(02)  VALUE SPACES.
011200 77  WS-EOF-STORY               PIC X      VALUE 'N'.
011300     88  WS-FIN-STORY                      VALUE 'Y'.
011400 77  WS-EOF-ATT                 PIC X      VALUE 'N'.
011500     88  WS-FIN-ATT                        VALUE 'Y'.
011600 77  WS-FOUND-FLAG              PIC X      VALUE 'N'.
011700     88  WS-FOUND                          VALUE 'Y'.
011800 77  WS-SESION-ENCONTRADA       PIC X      VALUE 'N'.
011900     88  WS-SESION-OK                      VALUE 'Y'.
012000
012100*----------- TOPES Y CONTADORES (COMP) ---------------------------
012200 77  WS-MAX-SENTS                PIC 9(04) COMP VALUE 1000.
012300 77  WS-MAX-ERRLOG               PIC 9(04) COMP VALUE 1000.
012400 77  WS-MAX-SESSIONS             PIC 9(02) COMP VALUE 20.
012500 77  WS-SESSION-CNT               PIC 9(02) COMP VALUE ZERO.
012600 77  WS-SENT-CNT                  PIC 9(04) COMP VALUE ZERO.
012700 77  WS-ATTEMPT-CNT               PIC 9(06) COMP VALUE ZERO.
012800 77  WS-TOT-SESSIONS-REJ          PIC 9(02) COMP VALUE ZERO.
012900 77  WS-GT-COMPLETED              PIC 9(06) COMP VALUE ZERO.
013000 77  WS-GT-ERRORS                 PIC 9(06) COMP VALUE ZERO.
013100 77  WS-CUENTA-LINEA               PIC 9(02) COMP VALUE ZERO.
013200 77  WS-CUENTA-PAGINA              PIC 9(03) COMP VALUE ZERO.
013300
013400*----------- INDICES DE USO GENERAL (COMP) -----------------------
013500 77  WS-IX                        PIC S9(04) COMP VALUE ZERO.
013600 77  WS-JX                        PIC S9(04) COMP VALUE ZERO.
013700 77  WS-KX                        PIC S9(04) COMP VALUE ZERO.
013800 77  WS-SPLIT-IX                  PIC S9(04) COMP VALUE ZERO.
013900 77  WS-DETECT-JX                 PIC S9(02) COMP VALUE ZERO.
014000 77  WS-ERRLOG-IX                 PIC S9(04) COMP VALUE ZERO.
014100 77  WS-TRIM-START                PIC S9(04) COMP VALUE ZERO.
014200 77  WS-TRIM-END                  PIC S9(04) COMP VALUE ZERO.
014300 77  WS-TRIM-LEN                  PIC S9(04) COMP VALUE ZERO.
014400 77  WS-CUR-LEN                   PIC S9(04) COMP VALUE ZERO.
014500
014600*----------- AREA DE PARTIDO DE ORACIONES ------------------------
014700 01  WS-CUR-SENT-AREA.
014800     03  WS-CUR-SENT              PIC X(100) VALUE SPACES.
014900     03  FILLER                   PIC X(01)  VALUE SPACE.
015000 01  WS-SENT-TAB.
015100     03  WS-SENT-ENTRY            PIC X(100) OCCURS 1000
015200                                   VALUE SPACES.
015300     03  FILLER                   PIC X(04)  VALUE SPACES.
015400 77  WS-CUENTO-LANG               PIC X(02)  VALUE 'EN'.
015500
015600*----------- REPERTORIO ARABE COMPARTIDO (VER COPY ARREP) --------
015700     COPY ARREP.
015800
015900*----------- LISTA DE SESIONES DADAS DE ALTA EN ESTA CORRIDA -----
016000 01  WS-SESSION-LIST.
016100     03  WS-SESSION-KEY           PIC X(08) OCCURS 20
016200                                   VALUE SPACES.
016300     03  FILLER                   PIC X(01) VALUE SPACE.
016400*     VISTA PREFIJO/SUFIJO DE LA PRIMER CLAVE (DIAGNOSTICO)
016500 01  WS-SESSION-LIST-R REDEFINES WS-SESSION-LIST.
016600     03  WS-SESSION-KEY-1ST-PFX   PIC X(04).
016700     03  FILLER                   PIC X(157).
016800
016900*----------- CAMPOS DE FECHA DEL SISTEMA (PARA EL TITULO) --------
017000 01  WS-FECHA-SIS.
017100     03  WS-FECHA-AA              PIC 9(02).
017200     03  WS-FECHA-MM              PIC 9(02).
017300     03  WS-FECHA-DD              PIC 9(02).
017400     03  FILLER                   PIC X(02)  VALUE SPACES.
017500
017600*----------- PORCENTAJES DE EXACTITUD (9(3)V99, VER R13) ---------
017700 77  WS-SESS-ACCURACY             PIC 9(03)V99 VALUE ZERO.
017800 77  WS-SESS-COMPLETED            PIC 9(04)    VALUE ZERO.
017900 77  WS-SESS-ERRORS               PIC 9(04)    VALUE ZERO.
018000 77  WS-GT-ACCURACY                PIC 9(03)V99 VALUE ZERO.
018100*     TOTAL DE ERRORES DE UN INTENTO PARA LA LINEA DE TRAZA DEL
018200*     PASO 6 (SESST-ERROR-CNT + SESST-ERRLOG-OVFL-CNT, PEDIDO 2588)
018300 77  WS-INT-ERR-CNT               PIC 9(04) COMP VALUE ZERO.
018400
018500*----------- LINEAS DE REPORTE -----------------------------------
018600 01  WS-TITULO.
018700     03  FILLER          PIC X(30) VALUE
018800         'BANCO CAF - GERENCIA SISTEMAS'.
018900     03  FILLER          PIC X(10) VALUE SPACES.
019000     03  FILLER          PIC X(38) VALUE
019100         'RESUMEN DE SESIONES DE LECTURA - PGMSESEN'.
019200     03  FILLER          PIC X(06) VALUE ' PAG '.
019300     03  WS-TIT-PAGINA   PIC ZZ9.
019400     03  FILLER          PIC X(45) VALUE SPACES.
019500
019600 01  WS-CABECERA-SES.
019700     03  FILLER          PIC X(10) VALUE 'SESION.: '.
019800     03  WS-CAB-ID       PIC X(08).
019900     03  FILLER          PIC X(06) VALUE '  IDI.'.
020000     03  WS-CAB-LANG     PIC X(02).
020100     03  FILLER          PIC X(11) VALUE '  ESTRICTO.'.
020200     03  WS-CAB-STRICT   PIC X(01).
020300     03  FILLER          PIC X(94) VALUE SPACES.
020400
020500 01  WS-DETALLE-SES.
020600     03  FILLER          PIC X(04) VALUE SPACES.
020700     03  FILLER          PIC X(09) VALUE 'ORACION..'.
020800     03  WS-DET-SENTIX   PIC ZZZ9.
020900     03  FILLER          PIC X(03) VALUE ' | '.
021000     03  WS-DET-FDBK     PIC X(12).
021100     03  FILLER          PIC X(03) VALUE ' | '.
021200     03  WS-DET-WORD     PIC X(30).
021300     03  FILLER          PIC X(03) VALUE ' | '.
021400     03  WS-DET-TEXTO    PIC X(60).
021500
021600*     PEDIDO 2588 - TRAZA DEL PASO 6 (AVANCE, PROGRESO Y ORACION
021700*     SIGUIENTE) POR CADA INTENTO PROCESADO EN FASE 2
021800 01  WS-INTENTO-DET.
021900     03  FILLER          PIC X(04) VALUE SPACES.
022000     03  FILLER          PIC X(09) VALUE 'INTENTO..'.
022100     03  WS-INT-ID       PIC X(08).
022200     03  FILLER          PIC X(03) VALUE ' | '.
022300     03  WS-INT-RES      PIC X(03).
022400     03  FILLER          PIC X(03) VALUE ' | '.
022500     03  WS-INT-IDX      PIC ZZZ9.
022600     03  FILLER          PIC X(03) VALUE ' | '.
022700     03  WS-INT-PROG     PIC ZZZ.ZZ.
022800     03  FILLER          PIC X(01) VALUE '%'.
022900     03  FILLER          PIC X(03) VALUE ' | '.
023000     03  WS-INT-ERR      PIC ZZZ9.
023100     03  FILLER          PIC X(03) VALUE ' | '.
023200     03  WS-INT-COMPL    PIC X(01).
023300     03  FILLER          PIC X(03) VALUE ' | '.
023400     03  WS-INT-SIG      PIC X(30).
023500     03  FILLER          PIC X(44) VALUE SPACES.
023600
023700 01  WS-PIE-SES.
023800     03  FILLER          PIC X(15) VALUE '  TOT.ORAC.....'.
023900     03  WS-PIE-TOTAL    PIC ZZZ9.
024000     03  FILLER          PIC X(15) VALUE '  COMPLETADAS..'.
024100     03  WS-PIE-COMPL    PIC ZZZ9.
024200     03  FILLER          PIC X(11) VALUE '  ERRORES..'.
024300     03  WS-PIE-ERR      PIC ZZZ9.
024400     03  FILLER          PIC X(13) VALUE '  EXACTITUD..'.
024500     03  WS-PIE-ACC      PIC ZZZ.ZZ.
024600     03  FILLER          PIC X(01) VALUE '%'.
024700     03  FILLER          PIC X(48) VALUE SPACES.
024800
024900 01  WS-GRANTOT.
025000     03  FILLER          PIC X(20) VALUE
025100         'TOTALES DE LA CORRIDA'.
025200     03  FILLER          PIC X(13) VALUE '  SESIONES..'.
025300     03  WS-GT-SES       PIC ZZ9.
025400     03  FILLER          PIC X(13) VALUE '  INTENTOS..'.
025500     03  WS-GT-ATT       PIC ZZZZZ9.
025600     03  FILLER          PIC X(13) VALUE '  ERRORES...'.
025700     03  WS-GT-ERR       PIC ZZZZZ9.
025800     03  FILLER          PIC X(13) VALUE '  EXACTITUD.'.
025900     03  WS-GT-ACC       PIC ZZZ.ZZ.
026000     03  FILLER          PIC X(01) VALUE '%'.
026100     03  FILLER          PIC X(31) VALUE SPACES.
026200
026300 01  WS-MSG-RECHAZO-CUENTO.
026400     03  FILLER          PIC X(20) VALUE
026500         'CUENTO RECHAZADO - SESION '.
026600     03  WS-RCH-ID       PIC X(08).
026700     03  FILLER          PIC X(23) VALUE
026800         ' - ORACIONES FUERA DE RANGO: '.
026900     03  WS-RCH-CNT      PIC ZZ9.
027000     03  FILLER          PIC X(78) VALUE SPACES.
027100
027200 01  WS-MSG-SESION-NOENC.
027300     03  FILLER          PIC X(27) VALUE
027400         'INTENTO IGNORADO - SESION '.
027500     03  WS-NOE-ID       PIC X(08).
027600     03  FILLER          PIC X(14) VALUE ' NO ENCONTRADA'.
027700     03  FILLER          PIC X(83) VALUE SPACES.
027800
027900*     PEDIDO 1877: VISTA DE TRABAJO DEL REGISTRO DE STORYF (ANTES
028000*     SE LEIA CON READ...INTO WS-REG-STORY SIN QUE EL CAMPO
028100*     EXISTIERA EN WORKING-STORAGE; VER BITACORA 22/03/00)
028200     COPY STORY.
028300
028400*----------- AREAS DE INTERCAMBIO CON LAS RUTINAS LLAMADAS -------
028500*     PGMSESST (ALTA/BUSQUEDA/ACTUALIZACION DE SESION)
028600 77  WS-SESST-FUNCTION            PIC X(04) VALUE SPACES.
028700 77  WS-SESST-STATUS              PIC X(01) VALUE SPACES.
028800     88  WS-SESST-OK                        VALUE '0'.
028900     88  WS-SESST-NOTFOUND                  VALUE '1'.
029000     88  WS-SESST-FULL                      VALUE '2'.
029100     COPY SESST.
029200
029300*     PGMRDCHK (COMPROBACION DE UNA ORACION LEIDA)
029400     COPY CKREQ.
029500     COPY CKRES.
029600
029700*     COPY SESAT (INTENTO DE LECTURA LEIDO DEL ARCHIVO DE INTENTOS
029800     COPY SESAT.
029900
030000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
030100 PROCEDURE DIVISION.
030200
030300 MAIN-PROGRAM-I.
030400
030500     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
030600     PERFORM 2000-PROCESA-CUENTOS-I THRU 2000-PROCESA-CUENTOS-F
030700         UNTIL WS-FIN-STORY
030800     PERFORM 3000-PROCESA-INTENTOS-I THRU 3000-PROCESA-INTENTOS-F
030900         UNTIL WS-FIN-ATT
031000     PERFORM 4000-RESUMEN-I THRU 4000-RESUMEN-F
031100     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
031200
031300 MAIN-PROGRAM-F. GOBACK.
031400
031500*---- APERTURA Y PRIMERAS LECTURAS -------------------------------
031600 1000-INICIO-I.
031700
031800     OPEN INPUT  STORYF
031900          INPUT  ATTF
032000          OUTPUT SUMRPT
032100
032200     ACCEPT WS-FECHA-SIS FROM DATE
032300     MOVE ZERO TO WS-CUENTA-PAGINA
032400     MOVE 99   TO WS-CUENTA-LINEA
032500
032600     READ STORYF INTO WS-REG-STORY
032700         AT END MOVE 'Y' TO WS-EOF-STORY
032800     END-READ
032900
033000     READ ATTF INTO WS-REG-SESAT
033100         AT END MOVE 'Y' TO WS-EOF-ATT
033200     END-READ.
033300
033400 1000-INICIO-F. EXIT.
033500
033600*=================================================================
033700*  FASE 1 - ALTA DE SESIONES A PARTIR DEL ARCHIVO DE CUENTOS
033800*=================================================================
033900 2000-PROCESA-CUENTOS-I.
034000
034100     PERFORM 1100-SPLIT-SENTENCES-I THRU 1100-SPLIT-SENTENCES-F
034200
034300     IF WS-SENT-CNT = ZERO OR WS-SENT-CNT > WS-MAX-SENTS
034400        ADD 1 TO WS-TOT-SESSIONS-REJ
034500        PERFORM 2050-RECHAZAR-CUENTO-I THRU 2050-RECHAZAR-CUENTO-F
034600     ELSE
034700        PERFORM 2100-DETECT-LANG-CUENTO-I
034800            THRU 2100-DETECT-LANG-CUENTO-F
034900        PERFORM 2200-ALTA-SESION-I THRU 2200-ALTA-SESION-F
035000     END-IF
035100
035200     READ STORYF INTO WS-REG-STORY
035300         AT END MOVE 'Y' TO WS-EOF-STORY
035400     END-READ.
035500
035600 2000-PROCESA-CUENTOS-F. EXIT.
035700
035800*---- R15 PARTIDO DE ORACIONES SOBRE '.' '!' '?' -----------------
035900 1100-SPLIT-SENTENCES-I.
036000
036100     MOVE ZERO   TO WS-SENT-CNT
036200     MOVE SPACES TO WS-CUR-SENT
036300     MOVE ZERO   TO WS-CUR-LEN
036400
036500     PERFORM 1110-SPLIT-SCAN-I THRU 1110-SPLIT-SCAN-F
036600         VARYING WS-SPLIT-IX FROM 1 BY 1
036700         UNTIL WS-SPLIT-IX > 1000
036800
036900     PERFORM 1150-FLUSH-SENTENCE-I THRU 1150-FLUSH-SENTENCE-F.
037000
037100 1100-SPLIT-SENTENCES-F. EXIT.
037200
037300 1110-SPLIT-SCAN-I.
037400
037500     IF STORY-BYTE (WS-SPLIT-IX) = '.'
037600             OR STORY-BYTE (WS-SPLIT-IX) = '!'
037700             OR STORY-BYTE (WS-SPLIT-IX) = '?'
037800        PERFORM 1150-FLUSH-SENTENCE-I THRU 1150-FLUSH-SENTENCE-F
037900     ELSE
038000        IF WS-CUR-LEN < 100
038100           ADD 1 TO WS-CUR-LEN
038200           MOVE STORY-BYTE (WS-SPLIT-IX)
038300               TO WS-CUR-SENT (WS-CUR-LEN : 1)
038400        END-IF
038500     END-IF.
038600
038700 1110-SPLIT-SCAN-F. EXIT.
038800
038900*     UN TERMINADOR (O VARIOS SEGUIDOS) CIERRA LA ORACION EN CURSO
039000*     SI EL ACUMULADOR QUEDA EN BLANCO NO SE GRABA NADA, POR LO QU
039100*     TERMINADORES CONSECUTIVOS SOLO CIERRAN UNA ORACION.
039200 1150-FLUSH-SENTENCE-I.
039300
039400     MOVE ZERO TO WS-TRIM-START
039500     MOVE ZERO TO WS-TRIM-END
039600
039700     IF WS-CUR-LEN > ZERO
039800        PERFORM 1160-TRIM-LEFT-I THRU 1160-TRIM-LEFT-F
039900            VARYING WS-JX FROM 1 BY 1
040000            UNTIL WS-JX > WS-CUR-LEN OR WS-TRIM-START > ZERO
040100        PERFORM 1170-TRIM-RIGHT-I THRU 1170-TRIM-RIGHT-F
040200            VARYING WS-KX FROM WS-CUR-LEN BY -1
040300            UNTIL WS-KX < 1 OR WS-TRIM-END > ZERO
040400     END-IF
040500
040600     IF WS-TRIM-START > ZERO AND WS-TRIM-END > ZERO
040700        ADD 1 TO WS-SENT-CNT
040800        IF WS-SENT-CNT NOT > WS-MAX-SENTS
040900           COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1
041000           MOVE SPACES TO WS-SENT-ENTRY (WS-SENT-CNT)
041100           MOVE WS-CUR-SENT (WS-TRIM-START : WS-TRIM-LEN)
041200               TO WS-SENT-ENTRY (WS-SENT-CNT)
041300        END-IF
041400     END-IF
041500
041600     MOVE SPACES TO WS-CUR-SENT
041700     MOVE ZERO   TO WS-CUR-LEN.
041800
041900 1150-FLUSH-SENTENCE-F. EXIT.
042000
042100 1160-TRIM-LEFT-I.
042200
042300     IF WS-CUR-SENT (WS-JX : 1) NOT = SPACE
042400        MOVE WS-JX TO WS-TRIM-START
042500     END-IF.
042600
042700 1160-TRIM-LEFT-F. EXIT.
042800
042900 1170-TRIM-RIGHT-I.
043000
043100     IF WS-CUR-SENT (WS-KX : 1) NOT = SPACE
043200        MOVE WS-KX TO WS-TRIM-END
043300     END-IF.
043400
043500 1170-TRIM-RIGHT-F. EXIT.
043600
043700*---- R1 DETECCION DE IDIOMA SOBRE EL CUENTO COMPLETO ------------
043800 2100-DETECT-LANG-CUENTO-I.
043900
044000     IF STORY-LANG-OVERRIDE = 'EN' OR STORY-LANG-OVERRIDE = 'AR'
044100        MOVE STORY-LANG-OVERRIDE TO WS-CUENTO-LANG
044200     ELSE
044300        MOVE 'EN' TO WS-CUENTO-LANG
044400        MOVE 'N'  TO WS-FOUND-FLAG
044500        PERFORM 2110-SCAN-STORY-BYTE-I THRU 2110-SCAN-STORY-BYTE-F
044600            VARYING WS-SPLIT-IX FROM 1 BY 1
044700            UNTIL WS-SPLIT-IX > 1000 OR WS-FOUND
044800        IF WS-FOUND
044900           MOVE 'AR' TO WS-CUENTO-LANG
045000        END-IF
045100     END-IF.
045200
045300 2100-DETECT-LANG-CUENTO-F. EXIT.
045400
045500 2110-SCAN-STORY-BYTE-I.
045600
045700     IF STORY-BYTE (WS-SPLIT-IX) NOT = SPACE
045800        PERFORM 2120-SCAN-REP-CUENTO-I THRU 2120-SCAN-REP-CUENTO-F
045900            VARYING WS-DETECT-JX FROM 1 BY 1
046000            UNTIL WS-DETECT-JX > 24 OR WS-FOUND
046100     END-IF.
046200
046300 2110-SCAN-STORY-BYTE-F. EXIT.
046400
046500 2120-SCAN-REP-CUENTO-I.
046600
046700     IF STORY-BYTE (WS-SPLIT-IX) =
046800        WS-ARABIC-REP-BYTE (WS-DETECT-JX)
046900        SET WS-FOUND TO TRUE
047000     END-IF.
047100
047200 2120-SCAN-REP-CUENTO-F. EXIT.
047300
047400 2050-RECHAZAR-CUENTO-I.
047500
047600     MOVE STORY-SESSION-ID TO WS-RCH-ID
047700     MOVE WS-SENT-CNT      TO WS-RCH-CNT
047800     PERFORM 6500-VERIFICAR-TITULO-I THRU 6500-VERIFICAR-TITULO-F
047900     WRITE REG-SUMRPT FROM WS-MSG-RECHAZO-CUENTO AFTER 1
048000     ADD 1 TO WS-CUENTA-LINEA.
048100
048200 2050-RECHAZAR-CUENTO-F. EXIT.
048300
048400*---- ALTA DE LA SESION (CALL PGMSESST 'CREA') -------------------
048500 2200-ALTA-SESION-I.
048600
048700     MOVE STORY-SESSION-ID    TO SESST-SESSION-ID
048800     MOVE WS-CUENTO-LANG      TO SESST-LANGUAGE
048900     MOVE STORY-STRICT-FLAG   TO SESST-STRICT-FLAG
049000     MOVE WS-SENT-CNT         TO SESST-TOTAL-SENT
049100     MOVE ZERO                TO SESST-CURRENT-IDX
049200     MOVE ZERO                TO SESST-ERROR-CNT
049300     MOVE ZERO                TO SESST-ERRLOG-OVFL-CNT
049400
049500     PERFORM 2210-COPIAR-ORACIONES-I THRU 2210-COPIAR-ORACIONES-F
049600         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-MAX-SENTS
049700
049800     MOVE 'CREA' TO WS-SESST-FUNCTION
049900     CALL 'PGMSESST' USING WS-SESST-FUNCTION WS-SESST-STATUS
050000                           WS-REG-SESST
050100
050200     IF WS-SESST-OK AND WS-SESSION-CNT < WS-MAX-SESSIONS
050300        ADD 1 TO WS-SESSION-CNT
050400        MOVE STORY-SESSION-ID TO WS-SESSION-KEY (WS-SESSION-CNT)
050500     END-IF.
050600
050700 2200-ALTA-SESION-F. EXIT.
050800
050900 2210-COPIAR-ORACIONES-I.
051000
051100     IF WS-IX <= WS-SENT-CNT
051200        MOVE WS-SENT-ENTRY (WS-IX) TO SESST-SENT-TAB (WS-IX)
051300     ELSE
051400        MOVE SPACES TO SESST-SENT-TAB (WS-IX)
051500     END-IF.
051600
051700 2210-COPIAR-ORACIONES-F. EXIT.
051800
051900*=================================================================
052000*  FASE 2 - PROCESO DE INTENTOS DE LECTURA
052100*=================================================================
052200 3000-PROCESA-INTENTOS-I.
052300
052400     MOVE SESAT-SESSION-ID TO SESST-SESSION-ID
052500     MOVE 'FETC' TO WS-SESST-FUNCTION
052600     CALL 'PGMSESST' USING WS-SESST-FUNCTION WS-SESST-STATUS
052700                           WS-REG-SESST
052800
052900     IF WS-SESST-NOTFOUND
053000        PERFORM 3900-SESION-NO-ENCONTRADA-I
053100            THRU 3900-SESION-NO-ENCONTRADA-F
053200     ELSE
053300        ADD 1 TO WS-ATTEMPT-CNT
053400        IF SESST-CURRENT-IDX >= SESST-TOTAL-SENT
053500           MOVE 'SI' TO WS-INT-RES
053600           PERFORM 3150-REPORTAR-INTENTO-I
053700               THRU 3150-REPORTAR-INTENTO-F
053800        ELSE
053900           PERFORM 3100-VERIFICAR-INTENTO-I
054000               THRU 3100-VERIFICAR-INTENTO-F
054100           PERFORM 3150-REPORTAR-INTENTO-I
054200               THRU 3150-REPORTAR-INTENTO-F
054300           MOVE 'UPDT' TO WS-SESST-FUNCTION
054400           CALL 'PGMSESST' USING WS-SESST-FUNCTION WS-SESST-STATUS
054500                                 WS-REG-SESST
054600        END-IF
054700     END-IF
054800
054900     READ ATTF INTO WS-REG-SESAT
055000         AT END MOVE 'Y' TO WS-EOF-ATT
055100     END-READ.
055200
055300 3000-PROCESA-INTENTOS-F. EXIT.
055400
055500*---- R6-R11 VIA PGMRDCHK SOBRE LA ORACION VIGENTE DE LA SESION --
055600 3100-VERIFICAR-INTENTO-I.
055700
055800     MOVE SESAT-SESSION-ID TO CKREQ-REQ-ID
055900     MOVE SESST-SENT-TAB (SESST-CURRENT-IDX + 1) TO CKREQ-EXPECTED
056000     MOVE SESAT-SPOKEN     TO CKREQ-SPOKEN
056100     MOVE SESAT-CONFIDENCE TO CKREQ-CONFIDENCE
056200     MOVE SESST-LANGUAGE   TO CKREQ-LANG-OVERRIDE
056300     MOVE SESST-STRICT-FLAG TO CKREQ-STRICT-FLAG
056400     MOVE 0.70             TO CKREQ-CONF-THRESHOLD
056500
056600     CALL 'PGMRDCHK' USING WS-REG-CKREQ WS-REG-CKRES
056700
056800     IF CKRES-CORRECT-YES
056900        ADD 1 TO SESST-CURRENT-IDX
057000        MOVE 'SI' TO WS-INT-RES
057100     ELSE
057200        MOVE 'NO' TO WS-INT-RES
057300        PERFORM 3200-REGISTRAR-ERROR-I THRU 3200-REGISTRAR-ERROR-F
057400     END-IF.
057500
057600 3100-VERIFICAR-INTENTO-F. EXIT.
057700
057800*---- R14 PROGRESO = INDICE ACTUAL / TOTAL DE ORACIONES x 100, CON
057900*     EL RESULTADO DEL CHEQUEO, LA ORACION SIGUIENTE (SI QUEDA
058000*     ALGUNA), EL CONTADOR DE ERRORES ACUMULADO (INCLUYENDO LOS QUE
058100*     DESBORDARON LA BITACORA) Y LA BANDERA DE SESION COMPLETA; UNA
058200*     LINEA POR CADA INTENTO PROCESADO (PASO 6, PEDIDO 2588)
058300 3150-REPORTAR-INTENTO-I.
058400
058500     COMPUTE WS-INT-PROG ROUNDED =
058600         SESST-CURRENT-IDX / SESST-TOTAL-SENT * 100
058700
058800     MOVE ZERO TO WS-INT-ERR-CNT
058900     ADD SESST-ERROR-CNT SESST-ERRLOG-OVFL-CNT TO WS-INT-ERR-CNT
059000
059100     MOVE SESST-SESSION-ID TO WS-INT-ID
059200     MOVE SESST-CURRENT-IDX TO WS-INT-IDX
059300     MOVE WS-INT-ERR-CNT TO WS-INT-ERR
059400
059500     IF SESST-CURRENT-IDX >= SESST-TOTAL-SENT
059600        MOVE 'Y' TO WS-INT-COMPL
059700        MOVE SPACES TO WS-INT-SIG
059800     ELSE
059900        MOVE 'N' TO WS-INT-COMPL
060000        MOVE SESST-SENT-TAB (SESST-CURRENT-IDX + 1) TO WS-INT-SIG
060100     END-IF
060200
060300     PERFORM 6500-VERIFICAR-TITULO-I THRU 6500-VERIFICAR-TITULO-F
060400     WRITE REG-SUMRPT FROM WS-INTENTO-DET AFTER 1
060500     ADD 1 TO WS-CUENTA-LINEA.
060600
060700 3150-REPORTAR-INTENTO-F. EXIT.
060800
060900
061000*---- R16 UN INTENTO INCORRECTO NUNCA AVANZA, SIEMPRE AGREGA UN --
061100*     RENGLON DE BITACORA.  LOS REINTENTOS DE UNA MISMA ORACION
061200*     PUEDEN SUPERAR LA CANTIDAD DE ORACIONES DEL CUENTO, POR LO
061300*     QUE LA BITACORA PUEDE LLENARSE ANTES DE TERMINAR LA SESION;
061400*     DE OCURRIR, SESST-ERRLOG-OVFL-CNT SIGUE CONTANDO LOS
061500*     ERRORES QUE NO ENTRARON, PARA QUE EL PIE DE SESION Y LOS
061600*     TOTALES GENERALES NUNCA PIERDAN UN ERROR (PEDIDO 2231)
061700 3200-REGISTRAR-ERROR-I.
061800
061900     IF SESST-ERROR-CNT < WS-MAX-ERRLOG
062000        ADD 1 TO SESST-ERROR-CNT
062100        MOVE SESST-CURRENT-IDX
062200            TO SESST-ERR-SENT-IDX (SESST-ERROR-CNT)
062300        MOVE SESST-SENT-TAB (SESST-CURRENT-IDX + 1)
062400            TO SESST-ERR-SENTENCE (SESST-ERROR-CNT)
062500        MOVE CKRES-FEEDBACK-TYPE
062600            TO SESST-ERR-FEEDBACK (SESST-ERROR-CNT)
062700        MOVE CKRES-ERROR-WORD
062800            TO SESST-ERR-WORD (SESST-ERROR-CNT)
062900     ELSE
063000        ADD 1 TO SESST-ERRLOG-OVFL-CNT
063100     END-IF.
063200
063300 3200-REGISTRAR-ERROR-F. EXIT.
063400
063500 3900-SESION-NO-ENCONTRADA-I.
063600
063700     MOVE SESAT-SESSION-ID TO WS-NOE-ID
063800     PERFORM 6500-VERIFICAR-TITULO-I THRU 6500-VERIFICAR-TITULO-F
063900     WRITE REG-SUMRPT FROM WS-MSG-SESION-NOENC AFTER 1
064000     ADD 1 TO WS-CUENTA-LINEA.
064100
064200 3900-SESION-NO-ENCONTRADA-F. EXIT.
064300
064400*=================================================================
064500*  FASE 3 - REPORTE RESUMEN POR SESION Y TOTALES GENERALES
064600*=================================================================
064700 4000-RESUMEN-I.
064800
064900     MOVE ZERO TO WS-GT-COMPLETED
065000     MOVE ZERO TO WS-GT-ERRORS
065100
065200     PERFORM 4100-RESUMEN-SESION-I THRU 4100-RESUMEN-SESION-F
065300         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-SESSION-CNT
065400
065500     PERFORM 4900-TOTALES-GENERALES-I
065600         THRU 4900-TOTALES-GENERALES-F.
065700
065800 4000-RESUMEN-F. EXIT.
065900
066000 4100-RESUMEN-SESION-I.
066100
066200     MOVE WS-SESSION-KEY (WS-IX) TO SESST-SESSION-ID
066300     MOVE 'FETC' TO WS-SESST-FUNCTION
066400     CALL 'PGMSESST' USING WS-SESST-FUNCTION WS-SESST-STATUS
066500                           WS-REG-SESST
066600
066700     IF WS-SESST-OK
066800        PERFORM 4110-IMPRIMIR-CABECERA-I
066900            THRU 4110-IMPRIMIR-CABECERA-F
067000        PERFORM 4120-IMPRIMIR-DETALLE-I
067100            THRU 4120-IMPRIMIR-DETALLE-F
067200            VARYING WS-ERRLOG-IX FROM 1 BY 1
067300            UNTIL WS-ERRLOG-IX > SESST-ERROR-CNT
067400        PERFORM 4130-IMPRIMIR-PIE-I THRU 4130-IMPRIMIR-PIE-F
067500        ADD SESST-CURRENT-IDX TO WS-GT-COMPLETED
067600        ADD SESST-ERROR-CNT   TO WS-GT-ERRORS
067700        ADD SESST-ERRLOG-OVFL-CNT TO WS-GT-ERRORS
067800     END-IF.
067900
068000 4100-RESUMEN-SESION-F. EXIT.
068100
068200 4110-IMPRIMIR-CABECERA-I.
068300
068400     PERFORM 6500-VERIFICAR-TITULO-I THRU 6500-VERIFICAR-TITULO-F
068500     MOVE SESST-SESSION-ID  TO WS-CAB-ID
068600     MOVE SESST-LANGUAGE    TO WS-CAB-LANG
068700     MOVE SESST-STRICT-FLAG TO WS-CAB-STRICT
068800     WRITE REG-SUMRPT FROM WS-CABECERA-SES AFTER 2
068900     ADD 2 TO WS-CUENTA-LINEA.
069000
069100 4110-IMPRIMIR-CABECERA-F. EXIT.
069200
069300 4120-IMPRIMIR-DETALLE-I.
069400
069500     PERFORM 6500-VERIFICAR-TITULO-I THRU 6500-VERIFICAR-TITULO-F
069600     MOVE SESST-ERR-SENT-IDX (WS-ERRLOG-IX) TO WS-DET-SENTIX
069700     MOVE SESST-ERR-FEEDBACK (WS-ERRLOG-IX) TO WS-DET-FDBK
069800     MOVE SESST-ERR-WORD (WS-ERRLOG-IX)     TO WS-DET-WORD
069900     MOVE SESST-ERR-SENTENCE (WS-ERRLOG-IX) TO WS-DET-TEXTO
070000     WRITE REG-SUMRPT FROM WS-DETALLE-SES AFTER 1
070100     ADD 1 TO WS-CUENTA-LINEA.
070200
070300 4120-IMPRIMIR-DETALLE-F. EXIT.
070400
070500*---- R13 EXACTITUD DE LA SESION (COMPLETADAS Y ERRORES) ---------
070600 4130-IMPRIMIR-PIE-I.
070700
070800     MOVE SESST-CURRENT-IDX TO WS-SESS-COMPLETED
070900     MOVE SESST-ERROR-CNT   TO WS-SESS-ERRORS
071000     ADD SESST-ERRLOG-OVFL-CNT TO WS-SESS-ERRORS
071100
071200     IF WS-SESS-COMPLETED > ZERO
071300        COMPUTE WS-SESS-ACCURACY ROUNDED =
071400            (WS-SESS-COMPLETED - WS-SESS-ERRORS)
071500            / WS-SESS-COMPLETED * 100
071600        IF WS-SESS-COMPLETED < WS-SESS-ERRORS
071700           MOVE ZERO TO WS-SESS-ACCURACY
071800        END-IF
071900     ELSE
072000        MOVE ZERO TO WS-SESS-ACCURACY
072100     END-IF
072200
072300     PERFORM 6500-VERIFICAR-TITULO-I THRU 6500-VERIFICAR-TITULO-F
072400     MOVE SESST-TOTAL-SENT  TO WS-PIE-TOTAL
072500     MOVE SESST-CURRENT-IDX TO WS-PIE-COMPL
072600     MOVE WS-SESS-ERRORS    TO WS-PIE-ERR
072700     MOVE WS-SESS-ACCURACY  TO WS-PIE-ACC
072800     WRITE REG-SUMRPT FROM WS-PIE-SES AFTER 1
072900     ADD 1 TO WS-CUENTA-LINEA.
073000
073100 4130-IMPRIMIR-PIE-F. EXIT.
073200
073300*---- TOTALES GENERALES DE LA CORRIDA ----------------------------
073400 4900-TOTALES-GENERALES-I.
073500
073600     IF WS-GT-COMPLETED > ZERO
073700        COMPUTE WS-GT-ACCURACY ROUNDED =
073800            (WS-GT-COMPLETED - WS-GT-ERRORS)
073900            / WS-GT-COMPLETED * 100
074000        IF WS-GT-COMPLETED < WS-GT-ERRORS
074100           MOVE ZERO TO WS-GT-ACCURACY
074200        END-IF
074300     ELSE
074400        MOVE ZERO TO WS-GT-ACCURACY
074500     END-IF
074600
074700     PERFORM 6500-VERIFICAR-TITULO-I THRU 6500-VERIFICAR-TITULO-F
074800     MOVE WS-SESSION-CNT  TO WS-GT-SES
074900     MOVE WS-ATTEMPT-CNT  TO WS-GT-ATT
075000     MOVE WS-GT-ERRORS    TO WS-GT-ERR
075100     MOVE WS-GT-ACCURACY  TO WS-GT-ACC
075200     WRITE REG-SUMRPT FROM WS-GRANTOT AFTER 2
075300     ADD 2 TO WS-CUENTA-LINEA.
075400
075500 4900-TOTALES-GENERALES-F. EXIT.
075600
075700*---- CONTROL DE PAGINA / REIMPRESION DE TITULO ------------------
075800 6500-VERIFICAR-TITULO-I.
075900
076000     IF WS-CUENTA-LINEA > 55
076100        ADD 1 TO WS-CUENTA-PAGINA
076200        MOVE WS-CUENTA-PAGINA TO WS-TIT-PAGINA
076300        WRITE REG-SUMRPT FROM WS-TITULO AFTER TOP-OF-FORM
076400        MOVE ZERO TO WS-CUENTA-LINEA
076500     END-IF.
076600
076700 6500-VERIFICAR-TITULO-F. EXIT.
076800
076900*---- CIERRE -----------------------------------------------------
077000 9999-FINAL-I.
077100
077200     CLOSE STORYF
077300           ATTF
077400           SUMRPT.
077500
077600 9999-FINAL-F. EXIT.
